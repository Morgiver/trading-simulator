000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  TSORDREC                                           *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA ORDEN - SIRVE A LA VEZ PARA (A) EL  *
001200*               REGISTRO DE SOLICITUD LEIDO DE ORDER-FILE, QUE   *
001300*               TRAE ADEMAS LA SECUENCIA DE VELA A LA QUE SE     *
001400*               APLICA, Y (B) LA ENTRADA DE LA TABLA DE ORDENES  *
001500*               PENDIENTES QUE TSORDMGR MANTIENE EN MEMORIA      *
001600*               (OCCURS, SIN ACCESO POR CLAVE).                  *
001700*                                                                *
001800******************************************************************
001900*     LOG DE MODIFICACIONES                                      *
002000******************************************************************
002100*  AUTOR        FECHA          DESCRIPCION                       *
002200*----------     ----------     ------------------------------    *
002300*  J.ESCALONA   04/03/1991     VERSION INICIAL - TS101           *
002400*  M.OCHOA      22/08/1996     SE SEPARA TAKE-PROFIT DE LIMITE   *
002500*                              EN EL 88-LEVEL DE TIPO - TS176    *
002600*  R.DUARTE     03/05/1998     SE AGREGA TS-ORD-FILLED-PRICE Y    *
002700*                              TS-ORD-FEES PARA LA ORDEN YA       *
002800*                              LLENADA - TS188                   *
002900*  J.ESCALONA   14/01/1999     REVISION Y2K - SIN CAMPOS DE       *
003000*                              FECHA EN ESTE LAYOUT - TS199       *
003100******************************************************************
003200     01  TS-ORDER-RECORD.
003300*
003400*        SECUENCIA DE VELA A LA QUE SE APLICA LA SOLICITUD.
003500*        SOLO TIENE SENTIDO EN EL REGISTRO LEIDO DE ORDER-FILE;
003600*        SE IGNORA UNA VEZ LA ORDEN ENTRA A LA TABLA DE PENDIENTES
003700         05  TS-ORD-VELA-APLICA          PIC 9(06).
003800*
003900         05  TS-ORD-ID                   PIC 9(06).
004000*
004100*        TIPO DE ORDEN Y LADO, AGRUPADOS PARA PERMITIR LA VISTA
004150*        ALTERNA TS-ORD-TIPO-LADO-R MAS ABAJO
004200         05  TS-ORD-TIPO-Y-LADO.
004210             10  TS-ORD-TIPO             PIC X(01).
004300                 88  TS-ORD-TIPO-MERCADO      VALUE 'M'.
004400                 88  TS-ORD-TIPO-LIMITE       VALUE 'L'.
004500                 88  TS-ORD-TIPO-STOP         VALUE 'S'.
004600                 88  TS-ORD-TIPO-TAKEPROFIT   VALUE 'T'.
004700*
004800*            LADO: COMPRA O VENTA
004900             10  TS-ORD-LADO             PIC X(01).
005000                 88  TS-ORD-LADO-COMPRA      VALUE 'B'.
005100                 88  TS-ORD-LADO-VENTA       VALUE 'S'.
005200*
005300         05  TS-ORD-CANTIDAD             PIC S9(07)V9(04).
005400         05  TS-ORD-PRECIO               PIC S9(09)V9(04).
005500         05  TS-ORD-STOP-LOSS            PIC S9(09)V9(04).
005600         05  TS-ORD-TAKE-PROFIT          PIC S9(09)V9(04).
005700*
005800*        ESTADO DE LA ORDEN
005900         05  TS-ORD-ESTADO               PIC X(01).
006000             88  TS-ORD-ESTADO-PENDIENTE      VALUE 'P'.
006100             88  TS-ORD-ESTADO-LLENADA        VALUE 'F'.
006200             88  TS-ORD-ESTADO-ANULADA        VALUE 'C'.
006300             88  TS-ORD-ESTADO-RECHAZADA      VALUE 'R'.
006400*
006500         05  TS-ORD-PRECIO-LLENADO       PIC S9(09)V9(04).
006600         05  TS-ORD-FEES                 PIC S9(09)V9(02).
006700*
006800*        VISTA ALTERNA DE TIPO+LADO COMO UN SOLO PAR PARA LOS
006900*        RENGLONES DE DIAGNOSTICO DEL LISTADO DE ORDENES RECHAZADAS
007000         05  TS-ORD-TIPO-LADO-R REDEFINES TS-ORD-TIPO-Y-LADO.
007100             10  TS-ORD-TIPO-LADO-PAR    PIC X(02).
007200*
007300         05  FILLER                      PIC X(15) VALUE SPACES.
007400******************************************************************
007500*                    FIN DE COPYBOOK TSORDREC                    *
007600******************************************************************
