000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TSFEECLC                                            *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: CALCULADORA DE COMISIONES (FEES). RECIBE EL      *
001200*               VALOR NOCIONAL DE UNA EJECUCION Y DEVUELVE LA    *
001300*               COMISION, YA ACOTADA ENTRE EL PISO Y EL TOPE     *
001400*               CONFIGURADOS. TAMBIEN CALCULA EL DESLIZAMIENTO   *
001500*               (SLIPPAGE) DE UN PRECIO DE REFERENCIA. ES        *
001600*               INVOCADO POR TSORDMGR EN CADA LLENADO DE ORDEN.  *
001700*                                                                *
001800******************************************************************
001900*                                                                *
002000*         I D E N T I F I C A T I O N   D I V I S I O N          *
002100*                                                                *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400*
002500 PROGRAM-ID.   TSFEECLC.
002600 AUTHOR.       J. ESCALONA.
002700 INSTALLATION. FACTORIA DE SISTEMAS, CARACAS.
002800 DATE-WRITTEN. 04/03/1991.
002900 DATE-COMPILED.
003000 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
003100*
003200******************************************************************
003300*     LOG DE MODIFICACIONES                                      *
003400******************************************************************
003500*  AUTOR        FECHA          DESCRIPCION                       *
003600*----------     ----------     ------------------------------    *
003700*  J.ESCALONA   04/03/1991     VERSION INICIAL - SOLO FEE         *
003800*                              PROPORCIONAL + FIJO, SIN PISO/     *
003900*                              TOPE - TS101                      *
004000*  R.DUARTE     19/11/1993     SE AGREGAN TS-CFG-FEE-MINIMO Y     *
004100*                              TS-CFG-FEE-MAXIMO (ACOTAMIENTO)    *
004200*                              - TS142                           *
004300*  M.OCHOA      22/08/1996     SE AGREGA EL MODO PIPS: NOCIONAL   *
004400*                              = PRECIO * TAMANO-CONTRATO *       *
004500*                              CANTIDAD - TS176                  *
004600*  R.DUARTE     03/05/1998     SE AGREGA LA FUNCION DE            *
004700*                              DESLIZAMIENTO (CT-FUNCION-DESLIZ)  *
004800*                              - TS188                           *
004900*  J.ESCALONA   14/01/1999     REVISION Y2K - PROGRAMA NO USA     *
005000*                              CAMPOS DE FECHA, SIN IMPACTO -     *
005100*                              SE DEJA CONSTANCIA EN BITACORA     *
005200*                              - TS199                           *
005300*  A.REYES      11/09/2001     CORRECCION: EL REDONDEO DE LA      *
005400*                              COMISION SE HACIA TRUNCADO; AHORA  *
005500*                              ROUNDED (MITAD ARRIBA) COMO EXIGE  *
005600*                              CONTRALORIA - TICKET TS204         *
005700*  C.MARCANO    02/02/2004     SE AMPLIA TS-CFG-FEE-MAXIMO A      *
005800*                              S9(09)V9(02) PARA CONTRATOS        *
005900*                              GRANDES DE FUTUROS - TS221         *
006000*  C.MARCANO    08/11/2005     LK-FEE-RESULTADO PASA A COMP-3     *
006100*                              PARA ALINEAR CON EL EMPAQUETADO     *
006200*                              QUE YA USABA ESTE PROGRAMA EN SU     *
006300*                              VERSION ORIGINAL - TICKET TS233      *
006400******************************************************************
006500*                                                                *
006600*         E N V I R O N M E N T   D I V I S I O N               *
006700*                                                                *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200*
007300 SOURCE-COMPUTER.  FACTORIA-9000.
007400 OBJECT-COMPUTER.  FACTORIA-9000.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800******************************************************************
007900*                                                                *
008000*               D A T A   D I V I S I O N                        *
008100*                                                                *
008200******************************************************************
008300 DATA DIVISION.
008400*
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*                  AREA DE VARIABLES AUXILIARES                  *
008800******************************************************************
008900 01  WS-VARIABLES-AUXILIARES.
009000*
009100     05  WS-PROGRAMA                     PIC X(08) VALUE SPACES.
009200*
009300*        VALOR NOCIONAL DE LA EJECUCION (PRECIO * CANTIDAD, O
009400*        PRECIO * TAMANO-CONTRATO * CANTIDAD EN MODO PIPS)
009500     05  WS-NOCIONAL                     PIC S9(15)V9(06)
009600                                          VALUE ZEROS.
009700*
009800*        COMISION ANTES DE ACOTAR AL PISO/TOPE
009900     05  WS-FEE-CRUDO                    PIC S9(11)V9(04)
010000                                          VALUE ZEROS.
010100*
010200*        COMISION YA ACOTADA, REDONDEADA A 2 DECIMALES
010300     05  WS-FEE-ACOTADO                  PIC S9(09)V9(02)
010400                                          VALUE ZEROS.
010500     05  FILLER                      PIC X(04) VALUE SPACES.
010600*
010700*        VISTA ALTERNA DEL BLOQUE NOCIONAL/FEE-CRUDO PARA EL
010800*        TRACE DE DIAGNOSTICO QUE SE ACTIVA CON UPSI-0
010900     05  WS-CALCULO.
011000         10  WS-CALCULO-NOCIONAL         PIC S9(15)V9(06).
011100         10  WS-CALCULO-FEE-CRUDO        PIC S9(11)V9(04).
011200     05  WS-CALCULO-R REDEFINES WS-CALCULO.
011300         10  WS-CALCULO-X                PIC X(36).
011400*
011500******************************************************************
011600*                    AREA  DE  SWITCHES                          *
011700******************************************************************
011800 01  SW-SWITCHES.
011900*
012000     05  SW-TRAZA-ACTIVA                 PIC X(01) VALUE 'N'.
012100         88  TRAZA-ACTIVA                          VALUE 'S'.
012200         88  TRAZA-INACTIVA                        VALUE 'N'.
012300     05  FILLER                      PIC X(02) VALUE SPACES.
012400*
012500******************************************************************
012600*                        AREA DE CONTANTES                       *
012700******************************************************************
012800 01  CT-CONTANTES.
012900*
013000     05  CT-PROGRAMA                     PIC X(08) VALUE 'TSFEECLC'.
013100     05  CT-FUNCION-FEE                  PIC X(04) VALUE 'CFEE'.
013200     05  CT-FUNCION-DESLIZ               PIC X(04) VALUE 'CDES'.
013300     05  CT-MODO-PIPS                    PIC X(01) VALUE 'P'.
013400     05  FILLER                      PIC X(06) VALUE SPACES.
013500*
013600******************************************************************
013700*                      AREA DE CONTADORES                        *
013800*  CN-LLAMADAS ES UN CONTADOR SUELTO, SIN CAMPOS RELACIONADOS -   *
013900*  SE DECLARA COMO ITEM DE NIVEL 77 - TICKET TS233                *
014000******************************************************************
014100 77  CN-LLAMADAS                         PIC S9(07) COMP
014200                                          VALUE ZEROS.
014300*
014400******************************************************************
014500*                                                                *
014600*         L I N K A G E    S E C T I O N                         *
014700*                                                                *
014800******************************************************************
014900 LINKAGE SECTION.
015000*
015100 01  LK-AREA-FEECLC.
015200*
015300*        CODIGO DE FUNCION: CFEE=CALCULAR FEE, CDES=DESLIZAMIENTO
015400     05  LK-FUNCION                      PIC X(04).
015500*
015600*        MODO DE VALORACION, SOLO RELEVANTE PARA CFEE (DISTINGUE
015700*        SI EL NOCIONAL INCLUYE EL TAMANO DEL CONTRATO)
015800     05  LK-MODO-PNL                     PIC X(01).
015900*
016000     05  LK-PRECIO-Y-CANTIDAD.
016100         10  LK-PRECIO                   PIC S9(09)V9(04).
016200         10  LK-CANTIDAD                 PIC S9(07)V9(04).
016300*        VISTA ALTERNA EN PAR, PARA EL TRACE DE DIAGNOSTICO DE
016400*        UPSI-0 SIN TENER QUE DESPLEGAR CAMPO POR CAMPO
016500     05  LK-PRECIO-CANTIDAD-R REDEFINES LK-PRECIO-Y-CANTIDAD.
016600         10  LK-PRECIO-CANTIDAD-X        PIC X(24).
016700     05  LK-TAMANO-CONTRATO               PIC 9(09).
016800     05  LK-TASA-FEE                      PIC S9(01)V9(06).
016900     05  LK-FEE-FIJO                      PIC S9(07)V9(02).
017000     05  LK-FEE-LIMITES.
017100         10  LK-FEE-MINIMO                PIC S9(07)V9(02).
017200         10  LK-FEE-MAXIMO                PIC S9(09)V9(02).
017300*        VISTA ALTERNA DEL PISO Y TOPE, PARA VALIDAR DE UN SOLO
017400*        MOVE QUE AMBOS LLEGARON CONSISTENTES DESDE TSORDMGR
017500     05  LK-FEE-LIMITES-R REDEFINES LK-FEE-LIMITES.
017600         10  LK-FEE-LIMITES-X             PIC X(20).
017700     05  LK-TASA-DESLIZ                   PIC S9(01)V9(06).
017800*
017900*        RESULTADOS - LK-FEE-RESULTADO EMPAQUETADO, TICKET TS233
018000     05  LK-FEE-RESULTADO                PIC S9(09)V9(02) COMP-3.
018100     05  LK-DESLIZ-RESULTADO             PIC S9(09)V9(04).
018200*
018300     05  FILLER                          PIC X(10).
018400******************************************************************
018500*                                                                *
018600*           P R O C E D U R E      D I V I S I O N               *
018700*                                                                *
018800******************************************************************
018900 PROCEDURE DIVISION USING LK-AREA-FEECLC.
019000*
019100 MAINLINE.
019200*
019300     ADD 1                               TO CN-LLAMADAS
019400*
019500     EVALUATE LK-FUNCION
019600         WHEN CT-FUNCION-FEE
019700             PERFORM 1000-CALCULAR-FEE
019800                THRU 1000-CALCULAR-FEE-EXIT
019900         WHEN CT-FUNCION-DESLIZ
020000             PERFORM 2000-CALCULAR-DESLIZ
020100                THRU 2000-CALCULAR-DESLIZ-EXIT
020200         WHEN OTHER
020300             MOVE ZEROS                  TO LK-FEE-RESULTADO
020400                                             LK-DESLIZ-RESULTADO
020500     END-EVALUATE
020600*
020700     GOBACK
020800     .
020900******************************************************************
021000*                        1000-CALCULAR-FEE                       *
021100*  NOCIONAL: FIAT/TICKS/POINTS = PRECIO * CANTIDAD;               *
021200*            PIPS = PRECIO * TAMANO-CONTRATO * CANTIDAD.          *
021300*  FEE = NOCIONAL * TASA-FEE + FEE-FIJO, LUEGO ACOTADO ENTRE       *
021400*  FEE-MINIMO Y FEE-MAXIMO.                                       *
021500******************************************************************
021600 1000-CALCULAR-FEE.
021700*
021800     IF  LK-MODO-PNL = CT-MODO-PIPS
021900         COMPUTE WS-NOCIONAL ROUNDED =
022000             LK-PRECIO * LK-TAMANO-CONTRATO * LK-CANTIDAD
022100     ELSE
022200         COMPUTE WS-NOCIONAL ROUNDED =
022300             LK-PRECIO * LK-CANTIDAD
022400     END-IF
022500*
022600     COMPUTE WS-FEE-CRUDO ROUNDED =
022700         (WS-NOCIONAL * LK-TASA-FEE) + LK-FEE-FIJO
022800*
022900     IF  WS-FEE-CRUDO < LK-FEE-MINIMO
023000         COMPUTE WS-FEE-ACOTADO ROUNDED = LK-FEE-MINIMO
023100     ELSE
023200         IF  WS-FEE-CRUDO > LK-FEE-MAXIMO
023300             COMPUTE WS-FEE-ACOTADO ROUNDED = LK-FEE-MAXIMO
023400         ELSE
023500             COMPUTE WS-FEE-ACOTADO ROUNDED = WS-FEE-CRUDO
023600         END-IF
023700     END-IF
023800*
023900     MOVE WS-FEE-ACOTADO                 TO LK-FEE-RESULTADO
024000*
024100     IF  TRAZA-ACTIVA
024200         MOVE WS-NOCIONAL                TO WS-CALCULO-NOCIONAL
024300         MOVE WS-FEE-CRUDO                TO WS-CALCULO-FEE-CRUDO
024400         DISPLAY 'TSFEECLC - ' WS-CALCULO-X
024500     END-IF
024600*
024700     .
024800 1000-CALCULAR-FEE-EXIT.
024900     EXIT.
025000******************************************************************
025100*                      2000-CALCULAR-DESLIZ                      *
025200*  DESLIZAMIENTO = PRECIO * TASA-DESLIZAMIENTO (EN UNIDADES DE    *
025300*  PRECIO, NO EN DINERO).                                         *
025400******************************************************************
025500 2000-CALCULAR-DESLIZ.
025600*
025700     COMPUTE LK-DESLIZ-RESULTADO ROUNDED =
025800         LK-PRECIO * LK-TASA-DESLIZ
025900*
026000     .
026100 2000-CALCULAR-DESLIZ-EXIT.
026200     EXIT.
026300******************************************************************
026400*                    FIN DE PROGRAMA TSFEECLC                    *
026500******************************************************************
