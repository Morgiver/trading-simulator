000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TSPNLCLC                                            *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: CALCULADORA DE GANANCIA/PERDIDA (PNL). CONVIERTE *
001200*               UNA DIFERENCIA DE PRECIO EN DINERO BAJO CUATRO    *
001300*               MODOS DE VALORACION (FIAT, TICKS DE FUTUROS,     *
001400*               PIPS DE FOREX, PUNTOS DE INDICE) Y CALCULA EL     *
001500*               MARGEN REQUERIDO DE UNA ORDEN. ES INVOCADO POR   *
001600*               TSPOSMGR (PNL REALIZADO Y NO REALIZADO) Y POR    *
001700*               TSDRIVER (VALIDACION DE MARGEN DE ORDENES DE     *
001800*               MERCADO).                                        *
001900*                                                                *
002000******************************************************************
002100*                                                                *
002200*         I D E N T I F I C A T I O N   D I V I S I O N          *
002300*                                                                *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600*
002700 PROGRAM-ID.   TSPNLCLC.
002800 AUTHOR.       J. ESCALONA.
002900 INSTALLATION. FACTORIA DE SISTEMAS, CARACAS.
003000 DATE-WRITTEN. 04/03/1991.
003100 DATE-COMPILED.
003200 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
003300*
003400******************************************************************
003500*     LOG DE MODIFICACIONES                                      *
003600******************************************************************
003700*  AUTOR        FECHA          DESCRIPCION                       *
003800*----------     ----------     ------------------------------    *
003900*  J.ESCALONA   04/03/1991     VERSION INICIAL - SOLO MODO FIAT   *
004000*                              - TS101                           *
004100*  R.DUARTE     19/11/1993     SE AGREGA EL MODO TICKS PARA       *
004200*                              CONTRATOS DE FUTUROS - TS142       *
004300*  M.OCHOA      22/08/1996     SE AGREGA EL MODO PIPS PARA        *
004400*                              FOREX (TAMANO-CONTRATO, PIP-       *
004500*                              POSICION) - TS176                  *
004600*  R.DUARTE     03/05/1998     SE AGREGA EL MODO PUNTOS PARA       *
004700*                              INDICES Y LA FUNCION DE MARGEN      *
004800*                              REQUERIDO (CT-FUNCION-MARGEN)       *
004900*                              - TS188                            *
005000*  J.ESCALONA   14/01/1999     REVISION Y2K - PROGRAMA NO USA      *
005100*                              CAMPOS DE FECHA - TS199             *
005200*  A.REYES      20/03/2002     CORRECCION: EL EXPONENTE DE         *
005300*                              PIP-POSICION SE CALCULABA CON       *
005400*                              TABLA FIJA DE 5 POSICIONES; AHORA   *
005500*                              SE USA EL OPERADOR ** PARA          *
005600*                              CUALQUIER POSICION - TICKET TS211   *
005700*  C.MARCANO    02/02/2004     SE AMPLIA LK-PNL-RESULTADO A        *
005800*                              S9(11)V9(02) PARA CORRIDAS LARGAS   *
005900*                              DE ACUMULADO - TS221                *
006000*  C.MARCANO    08/11/2005     WS-NOCIONAL-MARGEN, LK-PNL-          *
006100*                              RESULTADO Y LK-MARGEN-RESULTADO      *
006200*                              PASAN A COMP-3 PARA ALINEAR CON      *
006300*                              EL EMPAQUETADO QUE YA USABAN LOS      *
006400*                              CAMPOS DE MONTO DE ESTE PROGRAMA      *
006500*                              EN SU VERSION ORIGINAL - TICKET TS233*
006600******************************************************************
006700*                                                                *
006800*         E N V I R O N M E N T   D I V I S I O N               *
006900*                                                                *
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400*
007500 SOURCE-COMPUTER.  FACTORIA-9000.
007600 OBJECT-COMPUTER.  FACTORIA-9000.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000******************************************************************
008100*                                                                *
008200*               D A T A   D I V I S I O N                        *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600*
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*                  AREA DE VARIABLES AUXILIARES                  *
009000******************************************************************
009100 01  WS-VARIABLES-AUXILIARES.
009200*
009300     05  WS-PROGRAMA                     PIC X(08) VALUE SPACES.
009400*
009500*        DIFERENCIA DIRECCIONAL DE PRECIO (SIGNO DEPENDE DEL LADO)
009600     05  WS-DIFERENCIA                   PIC S9(09)V9(04)
009700                                          VALUE ZEROS.
009800*
009900*        PIPS Y VALOR DEL PIP (SOLO MODO PIPS)
010000     05  WS-PIPS                         PIC S9(13)V9(04)
010100                                          VALUE ZEROS.
010200     05  WS-VALOR-PIP                     PIC S9(09)V9(06)
010300                                          VALUE ZEROS.
010400*
010500*        POTENCIA DE DIEZ DE LA POSICION DEL PIP
010600     05  WS-POTENCIA-DIEZ                PIC S9(09)
010700                                          VALUE ZEROS.
010800*
010900*        NOCIONAL PARA EL CALCULO DE MARGEN - EMPAQUETADO TS233
011000     05  WS-NOCIONAL-MARGEN              PIC S9(15)V9(06) COMP-3
011100                                          VALUE ZEROS.
011200     05  FILLER                      PIC X(04) VALUE SPACES.
011300*
011400*        VISTA ALTERNA DEL BLOQUE DIFERENCIA/PIPS PARA EL TRACE
011500*        DE DIAGNOSTICO QUE SE ACTIVA CON SW-TRAZA-ACTIVA
011600     05  WS-CALCULO.
011700         10  WS-CALCULO-DIFERENCIA        PIC S9(09)V9(04).
011800         10  WS-CALCULO-PIPS              PIC S9(13)V9(04).
011900     05  WS-CALCULO-R REDEFINES WS-CALCULO.
012000         10  WS-CALCULO-X                 PIC X(30).
012100*
012200******************************************************************
012300*                    AREA  DE  SWITCHES                          *
012400******************************************************************
012500 01  SW-SWITCHES.
012600*
012700     05  SW-TRAZA-ACTIVA                 PIC X(01) VALUE 'N'.
012800         88  TRAZA-ACTIVA                          VALUE 'S'.
012900         88  TRAZA-INACTIVA                        VALUE 'N'.
013000     05  FILLER                      PIC X(02) VALUE SPACES.
013100*
013200******************************************************************
013300*                        AREA DE CONTANTES                       *
013400******************************************************************
013500 01  CT-CONTANTES.
013600*
013700     05  CT-PROGRAMA                     PIC X(08) VALUE 'TSPNLCLC'.
013800     05  CT-FUNCION-PNL                  PIC X(04) VALUE 'CPNL'.
013900     05  CT-FUNCION-MARGEN               PIC X(04) VALUE 'CMAR'.
014000     05  CT-LADO-COMPRA                  PIC X(01) VALUE 'B'.
014100     05  CT-LADO-VENTA                   PIC X(01) VALUE 'S'.
014200     05  CT-MODO-FIAT                    PIC X(01) VALUE 'F'.
014300     05  CT-MODO-TICKS                   PIC X(01) VALUE 'T'.
014400     05  CT-MODO-PIPS                    PIC X(01) VALUE 'P'.
014500     05  CT-MODO-PUNTOS                  PIC X(01) VALUE 'I'.
014600     05  CT-DIEZ                         PIC 9(02) VALUE 10.
014700     05  FILLER                      PIC X(06) VALUE SPACES.
014800*
014900******************************************************************
015000*                      AREA DE CONTADORES                        *
015100*  CN-LLAMADAS ES UN CONTADOR SUELTO, SIN CAMPOS RELACIONADOS -   *
015200*  SE DECLARA COMO ITEM DE NIVEL 77, COMO LO HACIA LA FACTORIA    *
015300*  PARA ESTE TIPO DE CONTADOR DE TRABAJO - TICKET TS233           *
015400******************************************************************
015500 77  CN-LLAMADAS                         PIC S9(07) COMP
015600                                          VALUE ZEROS.
015700*
015800******************************************************************
015900*                                                                *
016000*         L I N K A G E    S E C T I O N                         *
016100*                                                                *
016200******************************************************************
016300 LINKAGE SECTION.
016400*
016500 01  LK-AREA-PNLCLC.
016600*
016700*        CODIGO DE FUNCION: CPNL=CALCULAR PNL, CMAR=MARGEN
016800     05  LK-FUNCION                      PIC X(04).
016900*
017000     05  LK-LADO                         PIC X(01).
017100     05  LK-MODO-PNL                     PIC X(01).
017200     05  LK-PRECIO-ENTRADA-Y-ACTUAL.
017300         10  LK-PRECIO-ENTRADA           PIC S9(09)V9(04).
017400         10  LK-PRECIO-ACTUAL            PIC S9(09)V9(04).
017500*        VISTA ALTERNA EN PAR, PARA EL TRACE DE DIAGNOSTICO
017600*        QUE SE ACTIVA CON SW-TRAZA-ACTIVA
017700     05  LK-PRECIO-ENT-ACT-R REDEFINES LK-PRECIO-ENTRADA-Y-ACTUAL.
017800         10  LK-PRECIO-ENT-ACT-X         PIC X(26).
017900     05  LK-CANTIDAD                     PIC S9(07)V9(04).
018000     05  LK-TICK-Y-VALUE.
018100         10  LK-TICK-SIZE                PIC S9(03)V9(06).
018200         10  LK-TICK-VALUE               PIC S9(07)V9(02).
018300*        VISTA ALTERNA DEL PAR TICK-SIZE/TICK-VALUE, PARA
018400*        VALIDAR QUE AMBOS LLEGARON JUNTOS DESDE TSPOSMGR
018500     05  LK-TICK-R REDEFINES LK-TICK-Y-VALUE.
018600         10  LK-TICK-X                   PIC X(18).
018700     05  LK-PIP-POSICION                 PIC 9(01).
018800     05  LK-TAMANO-CONTRATO              PIC 9(09).
018900     05  LK-APALANCAMIENTO               PIC S9(03)V9(02).
019000*
019100*        RESULTADOS - EMPAQUETADOS, TICKET TS233
019200     05  LK-PNL-RESULTADO                PIC S9(11)V9(02) COMP-3.
019300     05  LK-MARGEN-RESULTADO             PIC S9(11)V9(02) COMP-3.
019400*
019500     05  FILLER                          PIC X(10).
019600******************************************************************
019700*                                                                *
019800*           P R O C E D U R E      D I V I S I O N               *
019900*                                                                *
020000******************************************************************
020100 PROCEDURE DIVISION USING LK-AREA-PNLCLC.
020200*
020300 MAINLINE.
020400*
020500     ADD 1                               TO CN-LLAMADAS
020600*
020700     EVALUATE LK-FUNCION
020800         WHEN CT-FUNCION-PNL
020900             PERFORM 1000-CALCULAR-PNL
021000                THRU 1000-CALCULAR-PNL-EXIT
021100         WHEN CT-FUNCION-MARGEN
021200             PERFORM 2000-CALCULAR-MARGEN
021300                THRU 2000-CALCULAR-MARGEN-EXIT
021400         WHEN OTHER
021500             MOVE ZEROS                  TO LK-PNL-RESULTADO
021600                                             LK-MARGEN-RESULTADO
021700     END-EVALUATE
021800*
021900     GOBACK
022000     .
022100******************************************************************
022200*                        1000-CALCULAR-PNL                       *
022300*  DIFERENCIA DIRECCIONAL: LADO COMPRA = ACTUAL - ENTRADA;         *
022400*  LADO VENTA = ENTRADA - ACTUAL. LUEGO SE APLICA EL MODO.         *
022500******************************************************************
022600 1000-CALCULAR-PNL.
022700*
022800     IF  LK-LADO = CT-LADO-COMPRA
022900         COMPUTE WS-DIFERENCIA =
023000             LK-PRECIO-ACTUAL - LK-PRECIO-ENTRADA
023100     ELSE
023200         COMPUTE WS-DIFERENCIA =
023300             LK-PRECIO-ENTRADA - LK-PRECIO-ACTUAL
023400     END-IF
023500*
023600     EVALUATE LK-MODO-PNL
023700         WHEN CT-MODO-FIAT
023800             PERFORM 2100-MODO-FIAT-PUNTOS
023900                THRU 2100-MODO-FIAT-PUNTOS-EXIT
024000         WHEN CT-MODO-PUNTOS
024100             PERFORM 2100-MODO-FIAT-PUNTOS
024200                THRU 2100-MODO-FIAT-PUNTOS-EXIT
024300         WHEN CT-MODO-TICKS
024400             PERFORM 2200-MODO-TICKS
024500                THRU 2200-MODO-TICKS-EXIT
024600         WHEN CT-MODO-PIPS
024700             PERFORM 2300-MODO-PIPS
024800                THRU 2300-MODO-PIPS-EXIT
024900         WHEN OTHER
025000             MOVE ZEROS                  TO LK-PNL-RESULTADO
025100     END-EVALUATE
025200*
025300     IF  TRAZA-ACTIVA
025400         MOVE WS-DIFERENCIA              TO WS-CALCULO-DIFERENCIA
025500         DISPLAY 'TSPNLCLC - ' WS-CALCULO-X
025600     END-IF
025700*
025800     .
025900 1000-CALCULAR-PNL-EXIT.
026000     EXIT.
026100******************************************************************
026200*                    2100-MODO-FIAT-PUNTOS                       *
026300*  PNL = DIFERENCIA * CANTIDAD (IGUAL PARA FIAT Y PUNTOS)         *
026400******************************************************************
026500 2100-MODO-FIAT-PUNTOS.
026600*
026700     COMPUTE LK-PNL-RESULTADO ROUNDED =
026800         WS-DIFERENCIA * LK-CANTIDAD
026900*
027000     .
027100 2100-MODO-FIAT-PUNTOS-EXIT.
027200     EXIT.
027300******************************************************************
027400*                       2200-MODO-TICKS                          *
027500*  PNL = (DIFERENCIA / TICK-SIZE) * TICK-VALUE * CANTIDAD         *
027600******************************************************************
027700 2200-MODO-TICKS.
027800*
027900     COMPUTE LK-PNL-RESULTADO ROUNDED =
028000         (WS-DIFERENCIA / LK-TICK-SIZE) * LK-TICK-VALUE
028100             * LK-CANTIDAD
028200*
028300     .
028400 2200-MODO-TICKS-EXIT.
028500     EXIT.
028600******************************************************************
028700*                       2300-MODO-PIPS                           *
028800*  PIPS = DIFERENCIA * 10 ** PIP-POSICION;                        *
028900*  VALOR-PIP = TAMANO-CONTRATO / 10 ** PIP-POSICION;               *
029000*  PNL = PIPS * VALOR-PIP * CANTIDAD                               *
029100*  (ALGEBRAICAMENTE: DIFERENCIA * TAMANO-CONTRATO * CANTIDAD)      *
029200******************************************************************
029300 2300-MODO-PIPS.
029400*
029500     COMPUTE WS-POTENCIA-DIEZ =
029600         CT-DIEZ ** LK-PIP-POSICION
029700*
029800     COMPUTE WS-PIPS ROUNDED =
029900         WS-DIFERENCIA * WS-POTENCIA-DIEZ
030000*
030100     COMPUTE WS-VALOR-PIP ROUNDED =
030200         LK-TAMANO-CONTRATO / WS-POTENCIA-DIEZ
030300*
030400     COMPUTE LK-PNL-RESULTADO ROUNDED =
030500         WS-PIPS * WS-VALOR-PIP * LK-CANTIDAD
030600*
030700     IF  TRAZA-ACTIVA
030800         MOVE WS-PIPS                    TO WS-CALCULO-PIPS
030900         DISPLAY 'TSPNLCLC PIPS - ' WS-CALCULO-X
031000     END-IF
031100*
031200     .
031300 2300-MODO-PIPS-EXIT.
031400     EXIT.
031500******************************************************************
031600*                     2000-CALCULAR-MARGEN                       *
031700*  NOCIONAL: FIAT/TICKS/PUNTOS = PRECIO * CANTIDAD;               *
031800*            PIPS = PRECIO * TAMANO-CONTRATO * CANTIDAD.          *
031900*  MARGEN = NOCIONAL / APALANCAMIENTO.                            *
032000******************************************************************
032100 2000-CALCULAR-MARGEN.
032200*
032300     IF  LK-MODO-PNL = CT-MODO-PIPS
032400         COMPUTE WS-NOCIONAL-MARGEN ROUNDED =
032500             LK-PRECIO-ENTRADA * LK-TAMANO-CONTRATO
032600                 * LK-CANTIDAD
032700     ELSE
032800         COMPUTE WS-NOCIONAL-MARGEN ROUNDED =
032900             LK-PRECIO-ENTRADA * LK-CANTIDAD
033000     END-IF
033100*
033200     COMPUTE LK-MARGEN-RESULTADO ROUNDED =
033300         WS-NOCIONAL-MARGEN / LK-APALANCAMIENTO
033400*
033500     .
033600 2000-CALCULAR-MARGEN-EXIT.
033700     EXIT.
033800******************************************************************
033900*                    FIN DE PROGRAMA TSPNLCLC                    *
034000******************************************************************
