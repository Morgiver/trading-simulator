000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TSDRIVER                                            *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA PRINCIPAL DEL SIMULADOR. LEE LA          *
001200*               CONFIGURACION DE LA CORRIDA, RECORRE LAS VELAS    *
001300*               DE CANDLE-FILE EN ORDEN DE TIEMPO, POR CADA VELA  *
001400*               BARRE LAS ORDENES PENDIENTES CONTRA ELLA, APLICA  *
001500*               LAS SOLICITUDES DE ORDER-FILE QUE CORRESPONDEN A  *
001600*               ESA VELA, Y REVALUA LA POSICION AL CIERRE. AL     *
001700*               TERMINAR, IMPRIME EL BLOTTER, LA POSICION FINAL   *
001800*               Y EL RESUMEN DE GANANCIA/PERDIDA EN REPORT-FILE.  *
001900*               LLAMA A TSORDMGR, TSPOSMGR Y TSPNLCLC; ESTOS A SU *
002000*               VEZ LLAMAN A TSFEECLC SEGUN SE REQUIERA.          *
002100*                                                                *
002200******************************************************************
002300*                                                                *
002400*         I D E N T I F I C A T I O N   D I V I S I O N          *
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800*
002900 PROGRAM-ID.   TSDRIVER.
003000 AUTHOR.       J. ESCALONA.
003100 INSTALLATION. FACTORIA DE SISTEMAS, CARACAS.
003200 DATE-WRITTEN. 04/03/1991.
003300 DATE-COMPILED.
003400 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
003500*
003600******************************************************************
003700*     LOG DE MODIFICACIONES                                      *
003800******************************************************************
003900*  AUTOR        FECHA          DESCRIPCION                       *
004000*----------     ----------     ------------------------------    *
004100*  J.ESCALONA   04/03/1991     VERSION INICIAL - SOLO ORDENES DE  *
004200*                              MERCADO Y REPORTE DE BLOTTER -     *
004300*                              TS101                             *
004400*  R.DUARTE     19/11/1993     SE AGREGAN LAS ORDENES LIMITE Y    *
004500*                              LA TABLA DE PENDIENTES VIA         *
004600*                              TSORDMGR - TS142                  *
004700*  M.OCHOA      22/08/1996     SE AGREGAN STOP, TAKE-PROFIT Y EL  *
004800*                              DISPARO AUTOMATICO DE PROTECCION   *
004900*                              (STOP-LOSS/TAKE-PROFIT) DESDE UNA  *
005000*                              ORDEN DE MERCADO - TS176          *
005100*  R.DUARTE     03/05/1998     SE AGREGA LA VALIDACION DE MARGEN  *
005200*                              PARA ORDENES DE MERCADO, VIA       *
005300*                              TSPNLCLC (FUNCION CMAR) - TS188    *
005400*  J.ESCALONA   14/01/1999     REVISION Y2K - NINGUN ARCHIVO DE   *
005500*                              ESTE PROGRAMA TIENE CAMPOS DE      *
005600*                              FECHA - TS199                      *
005700*  A.REYES      30/06/2002     SE AGREGA EL BLOQUE DE RESUMEN DE  *
005800*                              GANANCIA/PERDIDA (6500) AL FINAL   *
005900*                              DEL REPORTE - TICKET TS217         *
006000*  C.MARCANO    02/02/2004     SE FACTORIZA EL REINICIO DE        *
006100*                              CORRIDA EN 9000-REINICIAR, QUE     *
006200*                              TAMBIEN LIMPIA TSORDMGR Y TSPOSMGR *
006300*                              VIA LA FUNCION RESE DE CADA UNO    *
006400*                              - TS221                            *
006500*  C.MARCANO    17/09/2005     SE AGREGA WS-SOL-ESTADO A LA        *
006600*                              SOLICITUD Y EL CONTADOR             *
006700*                              CN-ORDENES-RECHAZADAS, CON LINEA    *
006800*                              NUEVA EN 6500-IMPRIMIR-RESUMEN -    *
006900*                              ANTES EL RECHAZO NO QUEDABA         *
007000*                              REGISTRADO EN NINGUNA PARTE - TS231 *
007100*  C.MARCANO    24/10/2005     SE AGREGA LA LINEA GANANCIA NETA A   *
007200*                              6500-IMPRIMIR-RESUMEN, ENTRE FEES Y  *
007300*                              SALDO FINAL - FALTABA EL RENGLON DE  *
007400*                              NETO QUE YA DESCRIBIA EL ENCABEZADO  *
007500*                              DEL PARRAFO - TICKET TS232           *
007600*  C.MARCANO    08/11/2005     WS-PN-PNL-RESULTADO Y WS-PN-MARGEN-  *
007700*                              RESULTADO PASAN A COMP-3 PARA CALZAR *
007800*                              CON TSPNLCLC; IN-SUB PASA A NIVEL 77 *
007900*                              - TICKET TS233                      *
008000******************************************************************
008100*                                                                *
008200*         E N V I R O N M E N T   D I V I S I O N               *
008300*                                                                *
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600*
008700 CONFIGURATION SECTION.
008800*
008900 SOURCE-COMPUTER.  FACTORIA-9000.
009000 OBJECT-COMPUTER.  FACTORIA-9000.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600*
009700     SELECT CANDLE-FILE  ASSIGN TO CANDLIN
009800                         ORGANIZATION IS LINE SEQUENTIAL
009900                         FILE STATUS IS WS-FS-CANDLE.
010000*
010100     SELECT ORDER-FILE   ASSIGN TO ORDRIN
010200                         ORGANIZATION IS LINE SEQUENTIAL
010300                         FILE STATUS IS WS-FS-ORDEN.
010400*
010500     SELECT TRADE-FILE   ASSIGN TO TRADOUT
010600                         ORGANIZATION IS LINE SEQUENTIAL
010700                         FILE STATUS IS WS-FS-TRADE.
010800*
010900     SELECT REPORT-FILE  ASSIGN TO RPTOUT
011000                         ORGANIZATION IS LINE SEQUENTIAL
011100                         FILE STATUS IS WS-FS-REPORTE.
011200*
011300     SELECT CONFIG-FILE  ASSIGN TO CFGIN
011400                         ORGANIZATION IS LINE SEQUENTIAL
011500                         FILE STATUS IS WS-FS-CONFIG.
011600*
011700******************************************************************
011800*                                                                *
011900*               D A T A   D I V I S I O N                        *
012000*                                                                *
012100******************************************************************
012200 DATA DIVISION.
012300*
012400 FILE SECTION.
012500*
012600 FD  CANDLE-FILE.
012700     COPY TSCANDLE.
012800*
012900 FD  ORDER-FILE.
013000     COPY TSORDREC.
013100*
013200 FD  TRADE-FILE.
013300     COPY TSTRDREC.
013400*
013500 FD  REPORT-FILE.
013600 01  WS-LINEA-REPORTE.
013700     05  WS-LIN-TEXTO                PIC X(130).
013800     05  FILLER                      PIC X(02) VALUE SPACES.
013900*
014000 FD  CONFIG-FILE.
014100     COPY TSCFGREC.
014200*
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*                  AREA DE LA CONFIGURACION DE LA CORRIDA        *
014600*  SE COPIA AQUI EL REGISTRO LEIDO DE CONFIG-FILE PORQUE EL       *
014700*  BUFFER DE LA FD SE PIERDE AL CERRAR EL ARCHIVO.                *
014800******************************************************************
014900 01  WS-CONFIGURACION.
015000     05  WS-CFG-SALDO-INICIAL            PIC S9(11)V9(02).
015100     05  WS-CFG-MODO-PNL                 PIC X(01).
015200     05  WS-CFG-TASA-FEE                 PIC S9(01)V9(06).
015300     05  WS-CFG-FEE-FIJO                 PIC S9(07)V9(02).
015400     05  WS-CFG-FEE-MINIMO               PIC S9(07)V9(02).
015500     05  WS-CFG-FEE-MAXIMO               PIC S9(09)V9(02).
015600     05  WS-CFG-TICK-SIZE                PIC S9(03)V9(06).
015700     05  WS-CFG-TICK-VALUE               PIC S9(07)V9(02).
015800     05  WS-CFG-PIP-POSICION             PIC 9(01).
015900     05  WS-CFG-TAMANO-CONTRATO          PIC 9(09).
016000     05  WS-CFG-APALANCAMIENTO           PIC S9(03)V9(02).
016100     05  FILLER                      PIC X(03) VALUE SPACES.
016200*
016300******************************************************************
016400*             AREA DE LA SOLICITUD DE ORDEN (LOOKAHEAD)          *
016500*  SE MANTIENE APARTE DEL BUFFER DE LA FD PORQUE LA SOLICITUD     *
016600*  SIGUIENTE SE LEE ANTES DE TERMINAR DE PROCESAR LA ACTUAL,      *
016700*  AL ESTILO DE UN EMPAREJAMIENTO (MATCH) POR SECUENCIA DE VELA.  *
016800******************************************************************
016900 01  WS-SOLICITUD.
017000     05  WS-SOL-VELA-APLICA              PIC 9(06).
017100     05  WS-SOL-ID                       PIC 9(06).
017200     05  WS-SOL-TIPO                     PIC X(01).
017300     05  WS-SOL-LADO                     PIC X(01).
017400     05  WS-SOL-CANTIDAD                 PIC S9(07)V9(04).
017500     05  WS-SOL-PRECIO                   PIC S9(09)V9(04).
017600     05  WS-SOL-STOP-LOSS                PIC S9(09)V9(04).
017700     05  WS-SOL-TAKE-PROFIT              PIC S9(09)V9(04).
017800*
017900*        ESTADO QUE VA TOMANDO LA SOLICITUD A LO LARGO DE SU
018000*        PROCESO EN 2310/3000/3500 (EQUIVALENTE EN MEMORIA AL
018100*        TS-ORD-ESTADO DE TSORDREC, YA QUE ORDER-FILE ES DE
018200*        SOLA LECTURA Y NO SE REESCRIBE) - TICKET TS231.
018300     05  WS-SOL-ESTADO                   PIC X(01).
018400         88  WS-SOL-ESTADO-PENDIENTE          VALUE 'P'.
018500         88  WS-SOL-ESTADO-LLENADA            VALUE 'F'.
018600         88  WS-SOL-ESTADO-RECHAZADA          VALUE 'R'.
018700     05  FILLER                      PIC X(05) VALUE SPACES.
018800*
018900******************************************************************
019000*                  AREA DE VARIABLES AUXILIARES                  *
019100******************************************************************
019200 01  WS-VARIABLES-AUXILIARES.
019300     05  WS-ULTIMO-PRECIO                PIC S9(09)V9(04)
019400                                          VALUE ZEROS.
019500     05  WS-SALDO                        PIC S9(11)V9(02)
019600                                          VALUE ZEROS.
019700     05  WS-EQUIDAD                      PIC S9(11)V9(02)
019800                                          VALUE ZEROS.
019900     05  WS-LADO-OPUESTO                 PIC X(01) VALUE SPACES.
020000*
020100*        VISTA ALTERNA DEL SALDO Y LA EQUIDAD PARA EL RENGLON DE
020200*        CONTROL DEL RESUMEN FINANCIERO (6500-IMPRIMIR-RESUMEN)
020300     05  WS-SALDO-EQUIDAD.
020400         10  WS-SALDO-EQ-SALDO           PIC S9(11)V9(02).
020500         10  WS-SALDO-EQ-EQUIDAD         PIC S9(11)V9(02).
020600     05  WS-SALDO-EQUIDAD-R REDEFINES WS-SALDO-EQUIDAD.
020700         10  WS-SALDO-EQUIDAD-X          PIC X(26).
020800     05  FILLER                      PIC X(04) VALUE SPACES.
020900*
021000******************************************************************
021100*                    AREA DE SWITCHES                            *
021200******************************************************************
021300 01  SW-SWITCHES.
021400     05  SW-FIN-CANDLE                    PIC X(01) VALUE 'N'.
021500         88  FIN-CANDLE                          VALUE 'S'.
021600         88  NO-FIN-CANDLE                       VALUE 'N'.
021700     05  SW-FIN-ORDEN                      PIC X(01) VALUE 'N'.
021800         88  FIN-ORDEN                           VALUE 'S'.
021900         88  NO-FIN-ORDEN                        VALUE 'N'.
022000     05  SW-HAY-MAS-LLEN                    PIC X(01) VALUE 'N'.
022100         88  HAY-MAS-LLEN                        VALUE 'S'.
022200         88  NO-HAY-MAS-LLEN                     VALUE 'N'.
022300     05  SW-RECHAZADA                       PIC X(01) VALUE 'N'.
022400         88  SOLICITUD-RECHAZADA                VALUE 'S'.
022500         88  SOLICITUD-ACEPTADA                 VALUE 'N'.
022600     05  FILLER                      PIC X(02) VALUE SPACES.
022700*
022800******************************************************************
022900*                        AREA DE CONTANTES                       *
023000******************************************************************
023100     COPY TSCONST.
023200*
023300 01  CT-CONTANTES-LOCALES.
023400     05  CT-SUBPROG-ORDMGR               PIC X(08) VALUE 'TSORDMGR'.
023500     05  CT-SUBPROG-POSMGR               PIC X(08) VALUE 'TSPOSMGR'.
023600     05  CT-SUBPROG-PNL                  PIC X(08) VALUE 'TSPNLCLC'.
023700     05  CT-FUNCION-AGREGAR              PIC X(04) VALUE 'AGRE'.
023800     05  CT-FUNCION-BARRER               PIC X(04) VALUE 'BARR'.
023900     05  CT-FUNCION-ABRIR-LLEN           PIC X(04) VALUE 'ABRL'.
024000     05  CT-FUNCION-LEER-LLEN            PIC X(04) VALUE 'LEEL'.
024100     05  CT-FUNCION-CERRAR-LLEN          PIC X(04) VALUE 'CERL'.
024200     05  CT-FUNCION-MERCADO              PIC X(04) VALUE 'MERC'.
024300     05  CT-FUNCION-REINIC-ORDMGR        PIC X(04) VALUE 'RESE'.
024400     05  CT-FUNCION-APLICAR              PIC X(04) VALUE 'APLI'.
024500     05  CT-FUNCION-VALORAR              PIC X(04) VALUE 'VALO'.
024600     05  CT-FUNCION-REINIC-POSMGR        PIC X(04) VALUE 'RESE'.
024700     05  CT-FUNCION-MARGEN               PIC X(04) VALUE 'CMAR'.
024800     05  CT-SI                           PIC X(01) VALUE 'S'.
024900     05  CT-NO                           PIC X(01) VALUE 'N'.
025000     05  FILLER                      PIC X(06) VALUE SPACES.
025100*
025200******************************************************************
025300*                      AREA DE CONTADORES                        *
025400******************************************************************
025500 01  CN-CONTADORES.
025600     05  CN-NUM-BLOTTER                  PIC S9(05) COMP
025700                                          VALUE ZEROS.
025800     05  CN-TOTAL-FEES                    PIC S9(09)V9(02)
025900                                          VALUE ZEROS.
026000     05  CN-TOTAL-REALIZADO               PIC S9(11)V9(02)
026100                                          VALUE ZEROS.
026200     05  CN-ORDENES-RECHAZADAS           PIC S9(05) COMP
026300                                          VALUE ZEROS.
026400     05  FILLER                      PIC X(04) VALUE SPACES.
026500*
026600******************************************************************
026700*                      AREA DE INDICES                           *
026800*  IN-SUB ES EL SUBINDICE SUELTO DEL BARRIDO DEL BLOTTER PARA     *
026900*  EL REPORTE FINAL; SE DECLARA COMO ITEM DE NIVEL 77 - TS233     *
027000******************************************************************
027100 77  IN-SUB                              PIC S9(05) COMP
027200                                          VALUE ZEROS.
027300*
027400******************************************************************
027500*                 TABLA DE DETALLE DEL BLOTTER                   *
027600*  ACUMULA CADA EJECUCION, TANTO LAS DEL BARRIDO DE PENDIENTES    *
027700*  COMO LAS DE MERCADO, PARA PODER IMPRIMIR EL DETALLE EN EL      *
027800*  REPORTE FINAL EN EL MISMO ORDEN EN QUE OCURRIERON.             *
027900******************************************************************
028000 01  WS-TABLA-BLOTTER.
028100     05  WS-BLO-ENTRADA OCCURS 500 TIMES
028200                             INDEXED BY WS-IDX-BLO.
028300         10  WS-BLO-TRD-ID               PIC 9(06).
028400         10  WS-BLO-LADO                 PIC X(01).
028500         10  WS-BLO-CANTIDAD             PIC S9(07)V9(04).
028600         10  WS-BLO-PRECIO               PIC S9(09)V9(04).
028700         10  WS-BLO-FEES                 PIC S9(09)V9(02).
028800         10  WS-BLO-REALIZADO            PIC S9(11)V9(02).
028900     10  FILLER                      PIC X(02) VALUE SPACES.
029000*
029100******************************************************************
029200*                  AREA DE LLAMADA A TSORDMGR                    *
029300******************************************************************
029400 01  WS-AREA-ORDMGR.
029500     05  WS-OM-FUNCION                   PIC X(04).
029600     05  WS-OM-VELA-SEQ                   PIC 9(06).
029700     05  WS-OM-VELA-ALTO                  PIC S9(09)V9(04).
029800     05  WS-OM-VELA-BAJO                  PIC S9(09)V9(04).
029900     05  WS-OM-ULTIMO-PRECIO              PIC S9(09)V9(04).
030000     05  WS-OM-CFG-MODO-PNL               PIC X(01).
030100     05  WS-OM-CFG-TASA-FEE                PIC S9(01)V9(06).
030200     05  WS-OM-CFG-FEE-FIJO                PIC S9(07)V9(02).
030300     05  WS-OM-CFG-FEE-MINIMO               PIC S9(07)V9(02).
030400     05  WS-OM-CFG-FEE-MAXIMO               PIC S9(09)V9(02).
030500     05  WS-OM-CFG-TAMANO-CONTRATO          PIC 9(09).
030600     05  WS-OM-ORD-ID                       PIC 9(06).
030700     05  WS-OM-ORD-TIPO                     PIC X(01).
030800     05  WS-OM-ORD-LADO                      PIC X(01).
030900     05  WS-OM-ORD-CANTIDAD                  PIC S9(07)V9(04).
031000     05  WS-OM-ORD-PRECIO                     PIC S9(09)V9(04).
031100     05  WS-OM-TRD-ID                          PIC 9(06).
031200     05  WS-OM-TRD-LADO                        PIC X(01).
031300     05  WS-OM-TRD-CANTIDAD                    PIC S9(07)V9(04).
031400     05  WS-OM-TRD-PRECIO                       PIC S9(09)V9(04).
031500     05  WS-OM-TRD-FEES                         PIC S9(09)V9(02).
031600     05  WS-OM-HAY-MAS                          PIC X(01).
031700     05  WS-OM-NUM-LLENADOS                     PIC 9(05).
031800     05  WS-OM-ENCONTRADA                        PIC X(01).
031900     05  WS-OM-COD-RESULTADO                     PIC X(02).
032000     05  FILLER                                   PIC X(15).
032100*
032200******************************************************************
032300*                  AREA DE LLAMADA A TSPOSMGR                    *
032400******************************************************************
032500 01  WS-AREA-POSMGR.
032600     05  WS-PM-FUNCION                    PIC X(04).
032700     05  WS-PM-CFG-MODO-PNL                PIC X(01).
032800     05  WS-PM-CFG-TICK-SIZE                PIC S9(03)V9(06).
032900     05  WS-PM-CFG-TICK-VALUE                PIC S9(07)V9(02).
033000     05  WS-PM-CFG-PIP-POSICION               PIC 9(01).
033100     05  WS-PM-CFG-TAMANO-CONTRATO             PIC 9(09).
033200     05  WS-PM-TRD-LADO                         PIC X(01).
033300     05  WS-PM-TRD-CANTIDAD                      PIC S9(07)V9(04).
033400     05  WS-PM-TRD-PRECIO                         PIC S9(09)V9(04).
033500     05  WS-PM-TRD-FEES                            PIC S9(09)V9(02).
033600     05  WS-PM-TRD-REALIZED-PNL                     PIC S9(11)V9(02).
033700     05  WS-PM-ULTIMO-PRECIO                         PIC S9(09)V9(04).
033800     05  WS-PM-POS-CANTIDAD                           PIC S9(07)V9(04).
033900     05  WS-PM-POS-PRECIO-PROM                        PIC S9(09)V9(04).
034000     05  WS-PM-POS-UNREALIZED                          PIC S9(11)V9(02).
034100     05  WS-PM-POS-REALIZED                             PIC S9(11)V9(02).
034200     05  WS-PM-POS-TOTAL-FEES                            PIC S9(09)V9(02).
034300     05  FILLER                                           PIC X(10).
034400*
034500******************************************************************
034600*                  AREA DE LLAMADA A TSPNLCLC (MARGEN)           *
034700******************************************************************
034800*    WS-PN-PNL-RESULTADO/MARGEN-RESULTADO SON COMP-3 PARA CALZAR
034900*    CON LK-PNL-RESULTADO/LK-MARGEN-RESULTADO DE TSPNLCLC - TS233
035000 01  WS-AREA-PNLCLC.
035100     05  WS-PN-FUNCION                    PIC X(04).
035200     05  WS-PN-LADO                        PIC X(01).
035300     05  WS-PN-MODO-PNL                     PIC X(01).
035400     05  WS-PN-PRECIO-ENTRADA                 PIC S9(09)V9(04).
035500     05  WS-PN-PRECIO-ACTUAL                    PIC S9(09)V9(04).
035600     05  WS-PN-CANTIDAD                           PIC S9(07)V9(04).
035700     05  WS-PN-TICK-SIZE                           PIC S9(03)V9(06).
035800     05  WS-PN-TICK-VALUE                           PIC S9(07)V9(02).
035900     05  WS-PN-PIP-POSICION                          PIC 9(01).
036000     05  WS-PN-TAMANO-CONTRATO                       PIC 9(09).
036100     05  WS-PN-APALANCAMIENTO                        PIC S9(03)V9(02).
036200     05  WS-PN-PNL-RESULTADO                          PIC S9(11)V9(02)
036300                                                       COMP-3.
036400     05  WS-PN-MARGEN-RESULTADO                        PIC S9(11)V9(02)
036500                                                        COMP-3.
036600     05  FILLER                                         PIC X(10).
036700*
036800******************************************************************
036900*                 RENGLONES DE IMPRESION DEL REPORTE              *
037000******************************************************************
037100 01  WS-LIN-ENCABEZADO.
037200     05  WS-LENC-TITULO                  PIC X(60)
037300         VALUE 'TS - SIMULADOR DE OPERACIONES - REPORTE DE CORRIDA'.
037400     05  FILLER                          PIC X(72) VALUE SPACES.
037500*
037600 01  WS-LIN-DETALLE.
037700     05  WS-LDET-TRD-ID                  PIC ZZZZZ9.
037800     05  FILLER                          PIC X(02) VALUE SPACES.
037900     05  WS-LDET-LADO                    PIC X(06).
038000     05  FILLER                          PIC X(02) VALUE SPACES.
038100     05  WS-LDET-CANTIDAD                PIC ZZZ,ZZ9.9999-.
038200     05  FILLER                          PIC X(02) VALUE SPACES.
038300     05  WS-LDET-PRECIO                  PIC ZZZ,ZZ9.9999-.
038400     05  FILLER                          PIC X(02) VALUE SPACES.
038500     05  WS-LDET-FEES                    PIC ZZ,ZZ9.99-.
038600     05  FILLER                          PIC X(02) VALUE SPACES.
038700     05  WS-LDET-REALIZADO               PIC Z,ZZZ,ZZ9.99-.
038800     05  FILLER                          PIC X(52) VALUE SPACES.
038900*
039000 01  WS-LIN-TOTALES.
039100     05  WS-LTOT-ETIQUETA                PIC X(24)
039200         VALUE 'TOTALES DEL BLOTTER --- '.
039300     05  WS-LTOT-NUM-TRADES               PIC ZZZZ9.
039400     05  FILLER                           PIC X(02) VALUE SPACES.
039500     05  WS-LTOT-FEES                      PIC ZZ,ZZ9.99-.
039600     05  FILLER                            PIC X(02) VALUE SPACES.
039700     05  WS-LTOT-REALIZADO                 PIC Z,ZZZ,ZZ9.99-.
039800     05  FILLER                             PIC X(77) VALUE SPACES.
039900*
040000 01  WS-LIN-POSICION.
040100     05  WS-LPOS-ETIQUETA                 PIC X(24)
040200         VALUE 'POSICION FINAL -------- '.
040300     05  WS-LPOS-CANTIDAD                  PIC ZZZ,ZZ9.9999-.
040400     05  FILLER                             PIC X(02) VALUE SPACES.
040500     05  WS-LPOS-LADO                        PIC X(05).
040600     05  FILLER                               PIC X(02) VALUE SPACES.
040700     05  WS-LPOS-PROMEDIO                      PIC ZZZ,ZZ9.9999-.
040800     05  FILLER                                 PIC X(02) VALUE SPACES.
040900     05  WS-LPOS-NO-REALIZADO                    PIC Z,ZZZ,ZZ9.99-.
041000     05  FILLER                                   PIC X(59) VALUE SPACES.
041100*
041200 01  WS-LIN-RESUMEN.
041300     05  WS-LRES-ETIQUETA                  PIC X(24).
041400     05  WS-LRES-MONTO                       PIC Z,ZZZ,ZZ9.99-.
041500     05  FILLER                                PIC X(98) VALUE SPACES.
041600*
041700******************************************************************
041800*                                                                *
041900*           P R O C E D U R E      D I V I S I O N               *
042000*                                                                *
042100******************************************************************
042200 PROCEDURE DIVISION.
042300*
042400 0000-PRINCIPAL.
042500*
042600     PERFORM 1000-INICIO
042700        THRU 1000-INICIO-EXIT
042800*
042900     PERFORM 2000-PROCESO
043000        THRU 2000-PROCESO-EXIT
043100        UNTIL FIN-CANDLE
043200*
043300     PERFORM 6000-FIN
043400        THRU 6000-FIN-EXIT
043500*
043600     STOP RUN
043700     .
043800******************************************************************
043900*                        1000-INICIO                           *
044000*  ABRE LOS ARCHIVOS, LEE LA CONFIGURACION DE LA CORRIDA, DEJA    *
044100*  PENDIENTES Y POSICION EN BLANCO (9000-REINICIAR) Y HACE LA     *
044200*  LECTURA ADELANTADA (LOOKAHEAD) DE LA PRIMERA VELA Y LA         *
044300*  PRIMERA SOLICITUD DE ORDEN.                                   *
044400******************************************************************
044500 1000-INICIO.
044600*
044700     OPEN INPUT  CANDLE-FILE ORDER-FILE CONFIG-FILE
044800     OPEN OUTPUT TRADE-FILE REPORT-FILE
044900*
045000     READ CONFIG-FILE
045100         AT END
045200             DISPLAY 'TSDRIVER - CONFIG-FILE VACIO - ABORTA'
045300             STOP RUN
045400     END-READ
045500*
045600     MOVE TS-CFG-SALDO-INICIAL            TO WS-CFG-SALDO-INICIAL
045700     MOVE TS-CFG-MODO-PNL                  TO WS-CFG-MODO-PNL
045800     MOVE TS-CFG-TASA-FEE                   TO WS-CFG-TASA-FEE
045900     MOVE TS-CFG-FEE-FIJO                    TO WS-CFG-FEE-FIJO
046000     MOVE TS-CFG-FEE-MINIMO                   TO WS-CFG-FEE-MINIMO
046100     MOVE TS-CFG-FEE-MAXIMO                    TO WS-CFG-FEE-MAXIMO
046200     MOVE TS-CFG-TICK-SIZE                      TO WS-CFG-TICK-SIZE
046300     MOVE TS-CFG-TICK-VALUE                      TO WS-CFG-TICK-VALUE
046400     MOVE TS-CFG-PIP-POSICION                     TO
046500                                          WS-CFG-PIP-POSICION
046600     MOVE TS-CFG-TAMANO-CONTRATO                   TO
046700                                          WS-CFG-TAMANO-CONTRATO
046800     MOVE TS-CFG-APALANCAMIENTO                     TO
046900                                          WS-CFG-APALANCAMIENTO
047000*
047100     CLOSE CONFIG-FILE
047200*
047300     PERFORM 9000-REINICIAR
047400        THRU 9000-REINICIAR-EXIT
047500*
047600     READ CANDLE-FILE
047700         AT END
047800             SET FIN-CANDLE               TO TRUE
047900     END-READ
048000*
048100     READ ORDER-FILE INTO WS-SOLICITUD
048200         AT END
048300             SET FIN-ORDEN                TO TRUE
048400     END-READ
048500*
048600     .
048700 1000-INICIO-EXIT.
048800     EXIT.
048900******************************************************************
049000*                        2000-PROCESO                          *
049100*  CUERPO DE UNA VELA: REGISTRA EL ULTIMO PRECIO, BARRE LAS       *
049200*  PENDIENTES, PROCESA LAS SOLICITUDES DE ESTA VELA Y REVALUA LA  *
049300*  POSICION, Y LUEGO AVANZA A LA SIGUIENTE VELA.                  *
049400******************************************************************
049500 2000-PROCESO.
049600*
049700     MOVE TS-CAN-CLOSE                     TO WS-ULTIMO-PRECIO
049800*
049900     PERFORM 2200-BARRER-PENDIENTES
050000        THRU 2200-BARRER-PENDIENTES-EXIT
050100*
050200     PERFORM 2300-PROCESAR-SOLICITUDES
050300        THRU 2300-PROCESAR-SOLICITUDES-EXIT
050400*
050500     PERFORM 2400-VALORAR-POSICION
050600        THRU 2400-VALORAR-POSICION-EXIT
050700*
050800     READ CANDLE-FILE
050900         AT END
051000             SET FIN-CANDLE                TO TRUE
051100     END-READ
051200*
051300     .
051400 2000-PROCESO-EXIT.
051500     EXIT.
051600******************************************************************
051700*                   2200-BARRER-PENDIENTES                     *
051800*  PIDE A TSORDMGR QUE DISPARE LA TABLA DE PENDIENTES CONTRA LA   *
051900*  VELA ACTUAL, Y RETIRA CADA LLENADO POR EL CURSOR ABRL/LEEL/    *
052000*  CERL PARA APLICARLO A LA POSICION (5000-APLICAR-FILL).        *
052100******************************************************************
052200 2200-BARRER-PENDIENTES.
052300*
052400     MOVE CT-FUNCION-BARRER                 TO WS-OM-FUNCION
052500     MOVE TS-CAN-SEQ                         TO WS-OM-VELA-SEQ
052600     MOVE TS-CAN-HIGH                         TO WS-OM-VELA-ALTO
052700     MOVE TS-CAN-LOW                           TO WS-OM-VELA-BAJO
052800     CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
052900*
053000     MOVE CT-FUNCION-ABRIR-LLEN               TO WS-OM-FUNCION
053100     CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
053200*
053300     SET HAY-MAS-LLEN                          TO TRUE
053400     PERFORM 2210-LEER-UN-LLENADO
053500        THRU 2210-LEER-UN-LLENADO-EXIT
053600        UNTIL NO-HAY-MAS-LLEN
053700*
053800     MOVE CT-FUNCION-CERRAR-LLEN                TO WS-OM-FUNCION
053900     CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
054000*
054100     .
054200 2200-BARRER-PENDIENTES-EXIT.
054300     EXIT.
054400******************************************************************
054500*                   2210-LEER-UN-LLENADO                       *
054600******************************************************************
054700 2210-LEER-UN-LLENADO.
054800*
054900     MOVE CT-FUNCION-LEER-LLEN                  TO WS-OM-FUNCION
055000     CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
055100*
055200     IF  WS-OM-HAY-MAS = CT-NO
055300         SET NO-HAY-MAS-LLEN                     TO TRUE
055400     ELSE
055500         MOVE WS-OM-TRD-LADO                      TO WS-PM-TRD-LADO
055600         MOVE WS-OM-TRD-CANTIDAD                   TO
055700                                          WS-PM-TRD-CANTIDAD
055800         MOVE WS-OM-TRD-PRECIO                      TO
055900                                          WS-PM-TRD-PRECIO
056000         MOVE WS-OM-TRD-FEES                         TO
056100                                          WS-PM-TRD-FEES
056200         PERFORM 5000-APLICAR-FILL
056300            THRU 5000-APLICAR-FILL-EXIT
056400     END-IF
056500*
056600     .
056700 2210-LEER-UN-LLENADO-EXIT.
056800     EXIT.
056900******************************************************************
057000*                5000-APLICAR-FILL                             *
057100*  APLICA UN TRADE YA LLENADO (DE PENDIENTES O DE MERCADO) A LA   *
057200*  POSICION, DESCUENTA EL FEE DEL SALDO, LO AGREGA A LA TABLA DE   *
057300*  BLOTTER Y LO ESCRIBE EN TRADE-FILE. ESPERA LOS CAMPOS WS-PM-    *
057400*  TRD-* YA CARGADOS POR EL PARRAFO LLAMANTE.                     *
057500******************************************************************
057600 5000-APLICAR-FILL.
057700*
057800     MOVE CT-FUNCION-APLICAR                   TO WS-PM-FUNCION
057900     MOVE WS-CFG-MODO-PNL                        TO WS-PM-CFG-MODO-PNL
058000     MOVE WS-CFG-TICK-SIZE                        TO
058100                                          WS-PM-CFG-TICK-SIZE
058200     MOVE WS-CFG-TICK-VALUE                        TO
058300                                          WS-PM-CFG-TICK-VALUE
058400     MOVE WS-CFG-PIP-POSICION                       TO
058500                                          WS-PM-CFG-PIP-POSICION
058600     MOVE WS-CFG-TAMANO-CONTRATO                     TO
058700                                          WS-PM-CFG-TAMANO-CONTRATO
058800     CALL CT-SUBPROG-POSMGR USING WS-AREA-POSMGR
058900*
059000     SUBTRACT WS-PM-TRD-FEES                    FROM WS-SALDO
059100*
059200     ADD 1                                        TO CN-NUM-BLOTTER
059300     MOVE WS-OM-TRD-ID                             TO
059400                                 WS-BLO-TRD-ID (CN-NUM-BLOTTER)
059500     MOVE WS-PM-TRD-LADO                           TO
059600                                          WS-BLO-LADO (CN-NUM-BLOTTER)
059700     MOVE WS-PM-TRD-CANTIDAD                        TO
059800                                 WS-BLO-CANTIDAD (CN-NUM-BLOTTER)
059900     MOVE WS-PM-TRD-PRECIO                           TO
060000                                 WS-BLO-PRECIO (CN-NUM-BLOTTER)
060100     MOVE WS-PM-TRD-FEES                              TO
060200                                 WS-BLO-FEES (CN-NUM-BLOTTER)
060300     MOVE WS-PM-TRD-REALIZED-PNL                       TO
060400                                 WS-BLO-REALIZADO (CN-NUM-BLOTTER)
060500     ADD WS-PM-TRD-FEES                                 TO
060600                                 CN-TOTAL-FEES
060700     ADD WS-PM-TRD-REALIZED-PNL                          TO
060800                                 CN-TOTAL-REALIZADO
060900*
061000*        ESCRIBE LA EJECUCION EN EL BLOTTER (TRADE-FILE)
061100     MOVE WS-OM-TRD-ID                                    TO
061200                                 TS-TRD-ID
061300     MOVE WS-PM-TRD-LADO                                   TO
061400                                 TS-TRD-LADO
061500     MOVE WS-PM-TRD-CANTIDAD                                TO
061600                                 TS-TRD-CANTIDAD
061700     MOVE WS-PM-TRD-PRECIO                                   TO
061800                                 TS-TRD-PRECIO
061900     MOVE WS-PM-TRD-FEES                                      TO
062000                                 TS-TRD-FEES
062100     MOVE WS-PM-TRD-REALIZED-PNL                               TO
062200                                 TS-TRD-REALIZED-PNL
062300     WRITE TS-TRADE-RECORD
062400*
062500     .
062600 5000-APLICAR-FILL-EXIT.
062700     EXIT.
062800******************************************************************
062900*                2300-PROCESAR-SOLICITUDES                     *
063000*  CONSUME, DEL ARCHIVO DE SOLICITUDES YA ORDENADO POR SECUENCIA  *
063100*  DE VELA, TODAS LAS QUE APLICAN A LA VELA ACTUAL.               *
063200******************************************************************
063300 2300-PROCESAR-SOLICITUDES.
063400*
063500     PERFORM 2310-PROCESAR-UNA-SOLICITUD
063600        THRU 2310-PROCESAR-UNA-SOLICITUD-EXIT
063700        UNTIL FIN-ORDEN
063800           OR WS-SOL-VELA-APLICA NOT = TS-CAN-SEQ
063900*
064000     .
064100 2300-PROCESAR-SOLICITUDES-EXIT.
064200     EXIT.
064300******************************************************************
064400*              2310-PROCESAR-UNA-SOLICITUD                    *
064500******************************************************************
064600 2310-PROCESAR-UNA-SOLICITUD.
064700*
064800     SET SOLICITUD-ACEPTADA                     TO TRUE
064900     MOVE TS-CT-ESTADO-PENDIENTE                TO WS-SOL-ESTADO
065000*
065100     IF  WS-SOL-TIPO NOT = TS-CT-TIPO-MERCADO
065200         AND WS-SOL-PRECIO = ZEROS
065300         SET SOLICITUD-RECHAZADA                 TO TRUE
065400         MOVE TS-CT-ESTADO-RECHAZADA              TO WS-SOL-ESTADO
065500     END-IF
065600*
065700     IF  SOLICITUD-ACEPTADA
065800         IF  WS-SOL-TIPO = TS-CT-TIPO-MERCADO
065900             PERFORM 3000-PROCESAR-ORDEN-MERCADO
066000                THRU 3000-PROCESAR-ORDEN-MERCADO-EXIT
066100         ELSE
066200             PERFORM 3500-AGREGAR-PENDIENTE
066300                THRU 3500-AGREGAR-PENDIENTE-EXIT
066400         END-IF
066500     END-IF
066600*
066700*        EL CONTADOR DE RECHAZOS SE PRUEBA AQUI, UNA SOLA VEZ POR
066800*        SOLICITUD, EN VEZ DE SUMARSE EN CADA UNO DE LOS TRES
066900*        PUNTOS QUE PUEDEN RECHAZAR (ARRIBA, 3000 Y 3500) - TS231.
067000     IF  WS-SOL-ESTADO-RECHAZADA
067100         ADD 1                                   TO CN-ORDENES-RECHAZADAS
067200     END-IF
067300*
067400     READ ORDER-FILE INTO WS-SOLICITUD
067500         AT END
067600             SET FIN-ORDEN                        TO TRUE
067700     END-READ
067800*
067900     .
068000 2310-PROCESAR-UNA-SOLICITUD-EXIT.
068100     EXIT.
068200******************************************************************
068300*             3000-PROCESAR-ORDEN-MERCADO                     *
068400*  VALIDA EL MARGEN CONTRA TSPNLCLC (FUNCION CMAR); SI EL MARGEN  *
068500*  REQUERIDO EXCEDE EL SALDO, LA ORDEN QUEDA RECHAZADA SIN        *
068600*  GENERAR TRADE. DE LO CONTRARIO LA LLENA AL ULTIMO PRECIO VIA   *
068700*  TSORDMGR (FUNCION MERC) Y DISPARA LA PROTECCION SI TRAE        *
068800*  STOP-LOSS O TAKE-PROFIT.                                      *
068900******************************************************************
069000 3000-PROCESAR-ORDEN-MERCADO.
069100*
069200     MOVE CT-FUNCION-MARGEN                       TO WS-PN-FUNCION
069300     MOVE WS-SOL-LADO                              TO WS-PN-LADO
069400     MOVE WS-CFG-MODO-PNL                           TO WS-PN-MODO-PNL
069500     MOVE WS-ULTIMO-PRECIO                           TO
069600                                          WS-PN-PRECIO-ENTRADA
069700     MOVE WS-SOL-CANTIDAD                             TO
069800                                          WS-PN-CANTIDAD
069900     MOVE WS-CFG-TICK-SIZE                             TO
070000                                          WS-PN-TICK-SIZE
070100     MOVE WS-CFG-TICK-VALUE                             TO
070200                                          WS-PN-TICK-VALUE
070300     MOVE WS-CFG-PIP-POSICION                            TO
070400                                          WS-PN-PIP-POSICION
070500     MOVE WS-CFG-TAMANO-CONTRATO                          TO
070600                                          WS-PN-TAMANO-CONTRATO
070700     MOVE WS-CFG-APALANCAMIENTO                            TO
070800                                          WS-PN-APALANCAMIENTO
070900     CALL CT-SUBPROG-PNL USING WS-AREA-PNLCLC
071000*
071100     IF  WS-PN-MARGEN-RESULTADO > WS-SALDO
071200         SET SOLICITUD-RECHAZADA                         TO TRUE
071300         MOVE TS-CT-ESTADO-RECHAZADA                      TO
071400                                          WS-SOL-ESTADO
071500     ELSE
071600         MOVE CT-FUNCION-MERCADO                          TO
071700                                          WS-OM-FUNCION
071800         MOVE WS-SOL-LADO                                  TO
071900                                          WS-OM-ORD-LADO
072000         MOVE WS-SOL-CANTIDAD                               TO
072100                                          WS-OM-ORD-CANTIDAD
072200         MOVE WS-ULTIMO-PRECIO                               TO
072300                                          WS-OM-ULTIMO-PRECIO
072400         MOVE WS-CFG-MODO-PNL                                 TO
072500                                          WS-OM-CFG-MODO-PNL
072600         MOVE WS-CFG-TASA-FEE                                  TO
072700                                          WS-OM-CFG-TASA-FEE
072800         MOVE WS-CFG-FEE-FIJO                                   TO
072900                                          WS-OM-CFG-FEE-FIJO
073000         MOVE WS-CFG-FEE-MINIMO                                  TO
073100                                          WS-OM-CFG-FEE-MINIMO
073200         MOVE WS-CFG-FEE-MAXIMO                                   TO
073300                                          WS-OM-CFG-FEE-MAXIMO
073400         MOVE WS-CFG-TAMANO-CONTRATO                               TO
073500                                          WS-OM-CFG-TAMANO-CONTRATO
073600         CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
073700*
073800         MOVE WS-OM-TRD-LADO                                        TO
073900                                          WS-PM-TRD-LADO
074000         MOVE WS-OM-TRD-CANTIDAD                                     TO
074100                                          WS-PM-TRD-CANTIDAD
074200         MOVE WS-OM-TRD-PRECIO                                        TO
074300                                          WS-PM-TRD-PRECIO
074400         MOVE WS-OM-TRD-FEES                                           TO
074500                                          WS-PM-TRD-FEES
074600         PERFORM 5000-APLICAR-FILL
074700            THRU 5000-APLICAR-FILL-EXIT
074800*
074900         MOVE TS-CT-ESTADO-LLENADA                        TO
075000                                          WS-SOL-ESTADO
075100*
075200         IF  WS-SOL-STOP-LOSS NOT = ZEROS
075300             OR WS-SOL-TAKE-PROFIT NOT = ZEROS
075400             PERFORM 3600-SPAWN-PROTECCION
075500                THRU 3600-SPAWN-PROTECCION-EXIT
075600         END-IF
075700     END-IF
075800*
075900     .
076000 3000-PROCESAR-ORDEN-MERCADO-EXIT.
076100     EXIT.
076200******************************************************************
076300*                3500-AGREGAR-PENDIENTE                       *
076400*  AGREGA UNA SOLICITUD CONDICIONAL (LIMITE, STOP O TAKE-PROFIT) *
076500*  A LA TABLA DE PENDIENTES DE TSORDMGR.                         *
076600******************************************************************
076700 3500-AGREGAR-PENDIENTE.
076800*
076900     MOVE CT-FUNCION-AGREGAR                      TO WS-OM-FUNCION
077000     MOVE WS-SOL-ID                                TO WS-OM-ORD-ID
077100     MOVE WS-SOL-TIPO                               TO WS-OM-ORD-TIPO
077200     MOVE WS-SOL-LADO                                TO WS-OM-ORD-LADO
077300     MOVE WS-SOL-CANTIDAD                             TO
077400                                          WS-OM-ORD-CANTIDAD
077500     MOVE WS-SOL-PRECIO                                TO
077600                                          WS-OM-ORD-PRECIO
077700     CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
077800*
077900     IF  WS-OM-COD-RESULTADO = 'NO'
078000*            TABLA DE PENDIENTES LLENA (200 ENTRADAS) - TS231.
078100         SET SOLICITUD-RECHAZADA                          TO TRUE
078200         MOVE TS-CT-ESTADO-RECHAZADA                      TO
078300                                          WS-SOL-ESTADO
078400     END-IF
078500*
078600     .
078700 3500-AGREGAR-PENDIENTE-EXIT.
078800     EXIT.
078900******************************************************************
079000*                3600-SPAWN-PROTECCION                        *
079100*  UNA ORDEN DE MERCADO CON STOP-LOSS Y/O TAKE-PROFIT SIEMBRA LA  *
079200*  ORDEN CONTRARIA CORRESPONDIENTE EN LA TABLA DE PENDIENTES.     *
079300******************************************************************
079400 3600-SPAWN-PROTECCION.
079500*
079600     IF  WS-SOL-LADO = TS-CT-LADO-COMPRA
079700         MOVE TS-CT-LADO-VENTA                           TO
079800                                          WS-LADO-OPUESTO
079900     ELSE
080000         MOVE TS-CT-LADO-COMPRA                           TO
080100                                          WS-LADO-OPUESTO
080200     END-IF
080300*
080400     IF  WS-SOL-STOP-LOSS NOT = ZEROS
080500         MOVE CT-FUNCION-AGREGAR                       TO
080600                                          WS-OM-FUNCION
080700         MOVE WS-SOL-ID                                 TO
080800                                          WS-OM-ORD-ID
080900         MOVE TS-CT-TIPO-STOP                               TO
081000                                          WS-OM-ORD-TIPO
081100         MOVE WS-LADO-OPUESTO                             TO
081200                                          WS-OM-ORD-LADO
081300         MOVE WS-SOL-CANTIDAD                              TO
081400                                          WS-OM-ORD-CANTIDAD
081500         MOVE WS-SOL-STOP-LOSS                              TO
081600                                          WS-OM-ORD-PRECIO
081700         CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
081800     END-IF
081900*
082000     IF  WS-SOL-TAKE-PROFIT NOT = ZEROS
082100         MOVE CT-FUNCION-AGREGAR                       TO
082200                                          WS-OM-FUNCION
082300         MOVE WS-SOL-ID                                 TO
082400                                          WS-OM-ORD-ID
082500         MOVE TS-CT-TIPO-TAKEPROFIT                         TO
082600                                          WS-OM-ORD-TIPO
082700         MOVE WS-LADO-OPUESTO                             TO
082800                                          WS-OM-ORD-LADO
082900         MOVE WS-SOL-CANTIDAD                              TO
083000                                          WS-OM-ORD-CANTIDAD
083100         MOVE WS-SOL-TAKE-PROFIT                            TO
083200                                          WS-OM-ORD-PRECIO
083300         CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
083400     END-IF
083500*
083600     .
083700 3600-SPAWN-PROTECCION-EXIT.
083800     EXIT.
083900******************************************************************
084000*                2400-VALORAR-POSICION                        *
084100*  PIDE A TSPOSMGR QUE REVALUE LA GANANCIA NO REALIZADA AL        *
084200*  CIERRE DE LA VELA ACTUAL.                                     *
084300******************************************************************
084400 2400-VALORAR-POSICION.
084500*
084600     MOVE CT-FUNCION-VALORAR                        TO WS-PM-FUNCION
084700     MOVE WS-CFG-MODO-PNL                            TO
084800                                          WS-PM-CFG-MODO-PNL
084900     MOVE WS-CFG-TICK-SIZE                            TO
085000                                          WS-PM-CFG-TICK-SIZE
085100     MOVE WS-CFG-TICK-VALUE                            TO
085200                                          WS-PM-CFG-TICK-VALUE
085300     MOVE WS-CFG-PIP-POSICION                           TO
085400                                          WS-PM-CFG-PIP-POSICION
085500     MOVE WS-CFG-TAMANO-CONTRATO                         TO
085600                                          WS-PM-CFG-TAMANO-CONTRATO
085700     MOVE WS-ULTIMO-PRECIO                                TO
085800                                          WS-PM-ULTIMO-PRECIO
085900     CALL CT-SUBPROG-POSMGR USING WS-AREA-POSMGR
086000*
086100     .
086200 2400-VALORAR-POSICION-EXIT.
086300     EXIT.
086400******************************************************************
086500*                        6000-FIN                              *
086600*  IMPRIME EL REPORTE DE CIERRE DE LA CORRIDA Y CIERRA TODOS LOS  *
086700*  ARCHIVOS.                                                     *
086800******************************************************************
086900 6000-FIN.
087000*
087100     PERFORM 6100-IMPRIMIR-ENCABEZADO
087200        THRU 6100-IMPRIMIR-ENCABEZADO-EXIT
087300*
087400     PERFORM 6200-IMPRIMIR-DETALLE
087500        THRU 6200-IMPRIMIR-DETALLE-EXIT
087600*
087700     PERFORM 6300-IMPRIMIR-TOTALES
087800        THRU 6300-IMPRIMIR-TOTALES-EXIT
087900*
088000     PERFORM 6400-IMPRIMIR-POSICION
088100        THRU 6400-IMPRIMIR-POSICION-EXIT
088200*
088300     PERFORM 6500-IMPRIMIR-RESUMEN
088400        THRU 6500-IMPRIMIR-RESUMEN-EXIT
088500*
088600     CLOSE CANDLE-FILE ORDER-FILE TRADE-FILE REPORT-FILE
088700*
088800     .
088900 6000-FIN-EXIT.
089000     EXIT.
089100******************************************************************
089200*               6100-IMPRIMIR-ENCABEZADO                      *
089300******************************************************************
089400 6100-IMPRIMIR-ENCABEZADO.
089500*
089600     MOVE WS-LIN-ENCABEZADO                 TO WS-LINEA-REPORTE
089700     WRITE WS-LINEA-REPORTE
089800*
089900     .
090000 6100-IMPRIMIR-ENCABEZADO-EXIT.
090100     EXIT.
090200******************************************************************
090300*                6200-IMPRIMIR-DETALLE                        *
090400*  IMPRIME UN RENGLON POR CADA TRADE DE LA TABLA DE BLOTTER, EN   *
090500*  EL ORDEN DE EJECUCION.                                        *
090600******************************************************************
090700 6200-IMPRIMIR-DETALLE.
090800*
090900     PERFORM 6210-IMPRIMIR-UN-DETALLE
091000        THRU 6210-IMPRIMIR-UN-DETALLE-EXIT
091100        VARYING IN-SUB FROM 1 BY 1
091200          UNTIL IN-SUB > CN-NUM-BLOTTER
091300*
091400     .
091500 6200-IMPRIMIR-DETALLE-EXIT.
091600     EXIT.
091700******************************************************************
091800*               6210-IMPRIMIR-UN-DETALLE                      *
091900******************************************************************
092000 6210-IMPRIMIR-UN-DETALLE.
092100*
092200     MOVE WS-BLO-TRD-ID (IN-SUB)          TO WS-LDET-TRD-ID
092300     IF  WS-BLO-LADO (IN-SUB) = TS-CT-LADO-COMPRA
092400         MOVE 'COMPRA'                     TO WS-LDET-LADO
092500     ELSE
092600         MOVE 'VENTA '                       TO WS-LDET-LADO
092700     END-IF
092800     MOVE WS-BLO-CANTIDAD (IN-SUB)           TO WS-LDET-CANTIDAD
092900     MOVE WS-BLO-PRECIO (IN-SUB)              TO WS-LDET-PRECIO
093000     MOVE WS-BLO-FEES (IN-SUB)                  TO WS-LDET-FEES
093100     MOVE WS-BLO-REALIZADO (IN-SUB)              TO
093200                                      WS-LDET-REALIZADO
093300     MOVE WS-LIN-DETALLE                          TO
093400                                      WS-LINEA-REPORTE
093500     WRITE WS-LINEA-REPORTE
093600*
093700     .
093800 6210-IMPRIMIR-UN-DETALLE-EXIT.
093900     EXIT.
094000******************************************************************
094100*                6300-IMPRIMIR-TOTALES                        *
094200******************************************************************
094300 6300-IMPRIMIR-TOTALES.
094400*
094500     MOVE CN-NUM-BLOTTER                     TO WS-LTOT-NUM-TRADES
094600     MOVE CN-TOTAL-FEES                       TO WS-LTOT-FEES
094700     MOVE CN-TOTAL-REALIZADO                   TO WS-LTOT-REALIZADO
094800     MOVE WS-LIN-TOTALES                        TO WS-LINEA-REPORTE
094900     WRITE WS-LINEA-REPORTE
095000*
095100     .
095200 6300-IMPRIMIR-TOTALES-EXIT.
095300     EXIT.
095400******************************************************************
095500*                6400-IMPRIMIR-POSICION                       *
095600******************************************************************
095700 6400-IMPRIMIR-POSICION.
095800*
095900     MOVE WS-PM-POS-CANTIDAD                   TO WS-LPOS-CANTIDAD
096000     IF  WS-PM-POS-CANTIDAD > ZEROS
096100         MOVE TS-CT-POS-LARGA                   TO WS-LPOS-LADO
096200     ELSE
096300         IF  WS-PM-POS-CANTIDAD < ZEROS
096400             MOVE TS-CT-POS-CORTA                 TO WS-LPOS-LADO
096500         ELSE
096600             MOVE TS-CT-POS-PLANA                  TO WS-LPOS-LADO
096700         END-IF
096800     END-IF
096900     MOVE WS-PM-POS-PRECIO-PROM                 TO WS-LPOS-PROMEDIO
097000     MOVE WS-PM-POS-UNREALIZED                   TO
097100                                      WS-LPOS-NO-REALIZADO
097200     MOVE WS-LIN-POSICION                         TO WS-LINEA-REPORTE
097300     WRITE WS-LINEA-REPORTE
097400*
097500     .
097600 6400-IMPRIMIR-POSICION-EXIT.
097700     EXIT.
097800******************************************************************
097900*                6500-IMPRIMIR-RESUMEN                       *
098000*  REALIZADO, NO-REALIZADO, TOTAL, FEES, NETO, SALDO Y EQUIDAD.   *
098100*  EL SALDO YA TIENE DESCONTADOS LOS FEES; LA GANANCIA REALIZADA  *
098200*  QUE LLEVA TSPOSMGR TAMBIEN LOS TIENE DESCONTADOS EN EL CIERRE, *
098300*  ASI QUE EL NETO ES SIMPLEMENTE REALIZADO + NO-REALIZADO.      *
098400******************************************************************
098500 6500-IMPRIMIR-RESUMEN.
098600*
098700     COMPUTE WS-EQUIDAD =
098800         WS-SALDO + WS-PM-POS-REALIZED + WS-PM-POS-UNREALIZED
098900*
099000     MOVE 'GANANCIA REALIZADA ---- '             TO WS-LRES-ETIQUETA
099100     MOVE WS-PM-POS-REALIZED                      TO WS-LRES-MONTO
099200     MOVE WS-LIN-RESUMEN                           TO WS-LINEA-REPORTE
099300     WRITE WS-LINEA-REPORTE
099400*
099500     MOVE 'GANANCIA NO REALIZADA -- '              TO WS-LRES-ETIQUETA
099600     MOVE WS-PM-POS-UNREALIZED                       TO WS-LRES-MONTO
099700     MOVE WS-LIN-RESUMEN                              TO WS-LINEA-REPORTE
099800     WRITE WS-LINEA-REPORTE
099900*
100000     MOVE 'GANANCIA TOTAL --------- '               TO WS-LRES-ETIQUETA
100100     COMPUTE WS-LRES-MONTO =
100200         WS-PM-POS-REALIZED + WS-PM-POS-UNREALIZED
100300     MOVE WS-LIN-RESUMEN                               TO WS-LINEA-REPORTE
100400     WRITE WS-LINEA-REPORTE
100500*
100600     MOVE 'FEES ACUMULADOS -------- '                TO WS-LRES-ETIQUETA
100700     MOVE WS-PM-POS-TOTAL-FEES                         TO WS-LRES-MONTO
100800     MOVE WS-LIN-RESUMEN                          TO WS-LINEA-REPORTE
100900     WRITE WS-LINEA-REPORTE
101000*
101100     MOVE 'GANANCIA NETA ----------- '                TO WS-LRES-ETIQUETA
101200     COMPUTE WS-LRES-MONTO =
101300         WS-PM-POS-REALIZED + WS-PM-POS-UNREALIZED
101400     MOVE WS-LIN-RESUMEN                           TO WS-LINEA-REPORTE
101500     WRITE WS-LINEA-REPORTE
101600*
101700     MOVE 'SALDO FINAL ------------ '                 TO WS-LRES-ETIQUETA
101800     MOVE WS-SALDO                                      TO WS-LRES-MONTO
101900     MOVE WS-LIN-RESUMEN                          TO WS-LINEA-REPORTE
102000     WRITE WS-LINEA-REPORTE
102100*
102200     MOVE 'EQUIDAD ---------------- '                  TO WS-LRES-ETIQUETA
102300     MOVE WS-EQUIDAD                                     TO WS-LRES-MONTO
102400     MOVE WS-LIN-RESUMEN                          TO WS-LINEA-REPORTE
102500     WRITE WS-LINEA-REPORTE
102600*
102700     MOVE 'ORDENES RECHAZADAS ----- '                 TO WS-LRES-ETIQUETA
102800     MOVE CN-ORDENES-RECHAZADAS                          TO WS-LRES-MONTO
102900     MOVE WS-LIN-RESUMEN                           TO WS-LINEA-REPORTE
103000     WRITE WS-LINEA-REPORTE
103100*
103200     .
103300 6500-IMPRIMIR-RESUMEN-EXIT.
103400     EXIT.
103500******************************************************************
103600*                      9000-REINICIAR                          *
103700*  DEJA EL SALDO EN EL INICIAL, EN BLANCO LA TABLA DE BLOTTER Y   *
103800*  LOS CONTADORES DE ESTA CORRIDA, Y PIDE A TSORDMGR Y TSPOSMGR   *
103900*  QUE LIMPIEN SU PROPIO ESTADO (PENDIENTES, LLENADOS Y POSICION).*
104000******************************************************************
104100 9000-REINICIAR.
104200*
104300     MOVE WS-CFG-SALDO-INICIAL                TO WS-SALDO
104400     MOVE ZEROS                                TO CN-NUM-BLOTTER
104500                                                   CN-TOTAL-FEES
104600                                                   CN-TOTAL-REALIZADO
104700                                                   CN-ORDENES-RECHAZADAS
104800*
104900     MOVE CT-FUNCION-REINIC-ORDMGR              TO WS-OM-FUNCION
105000     CALL CT-SUBPROG-ORDMGR USING WS-AREA-ORDMGR
105100*
105200     MOVE CT-FUNCION-REINIC-POSMGR                TO WS-PM-FUNCION
105300     CALL CT-SUBPROG-POSMGR USING WS-AREA-POSMGR
105400*
105500     .
105600 9000-REINICIAR-EXIT.
105700     EXIT.
105800******************************************************************
105900*                    FIN DE PROGRAMA TSDRIVER                   *
106000******************************************************************
