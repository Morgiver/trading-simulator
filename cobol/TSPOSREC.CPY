000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  TSPOSREC                                           *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA POSICION NETA DE LA CUENTA - ESTADO *
001200*               INTERNO MANTENIDO POR TSPOSMGR Y TAMBIEN USADO   *
001300*               COMO BLOQUE FINAL DEL REPORTE DE CIERRE.         *
001400*                                                                *
001500******************************************************************
001600*     LOG DE MODIFICACIONES                                      *
001700******************************************************************
001800*  AUTOR        FECHA          DESCRIPCION                       *
001900*----------     ----------     ------------------------------    *
002000*  J.ESCALONA   04/03/1991     VERSION INICIAL - TS101           *
002100*  M.OCHOA      22/08/1996     SE AGREGA TS-POS-TOTAL-FEES PARA  *
002200*                              NO RECALCULAR EN CADA REPORTE     *
002300*                              - TS176                           *
002400*  C.MARCANO    08/11/2005     TS-POS-UNREALIZED Y TS-POS-        *
002500*                              REALIZED PASAN A COMP-3; SE         *
002600*                              AJUSTA EL ANCHO DE LA VISTA          *
002700*                              TS-POS-MONTOS-R - TICKET TS233       *
002800******************************************************************
002900     01  TS-POSITION-RECORD.
003000*
003100*        CANTIDAD NETA: POSITIVA=LARGA, NEGATIVA=CORTA, CERO=PLANA
003200         05  TS-POS-CANTIDAD             PIC S9(07)V9(04).
003300*
003400*        PRECIO PROMEDIO PONDERADO DE ENTRADA
003500         05  TS-POS-PRECIO-PROM          PIC S9(09)V9(04).
003600*
003700         05  TS-POS-MONTOS.
003800             10  TS-POS-UNREALIZED       PIC S9(11)V9(02) COMP-3.
003900             10  TS-POS-REALIZED         PIC S9(11)V9(02) COMP-3.
004000             10  TS-POS-TOTAL-FEES       PIC S9(09)V9(02).
004100*
004200*        VISTA ALTERNA DEL BLOQUE DE MONTOS PARA EL RENGLON
004300*        "NETO" DEL RESUMEN (REALIZADO + NO-REALIZADO) EN 6500-
004400*        IMPRIMIR-RESUMEN DE TSDRIVER
004500         05  TS-POS-MONTOS-R REDEFINES TS-POS-MONTOS.
004600             10  TS-POS-MONTOS-X         PIC X(25).
004700*
004800         05  FILLER                      PIC X(20) VALUE SPACES.
004900******************************************************************
005000*                    FIN DE COPYBOOK TSPOSREC                    *
005100******************************************************************
