000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  TSCANDLE                                           *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LA VELA (CANDLE) DE MERCADO - UN       *
001200*               REGISTRO POR PERIODO, EN ORDEN ASCENDENTE DE     *
001300*               SECUENCIA. ARCHIVO CANDLE-FILE, LINE SEQUENTIAL. *
001400*                                                                *
001500******************************************************************
001600*     LOG DE MODIFICACIONES                                      *
001700******************************************************************
001800*  AUTOR        FECHA          DESCRIPCION                       *
001900*----------     ----------     ------------------------------    *
002000*  J.ESCALONA   04/03/1991     VERSION INICIAL - TS101           *
002100*  R.DUARTE     19/11/1993     SE AMPLIA TS-CAN-VOLUMEN A 9(09)  *
002200*                              POR VOLUMENES DE FUTUROS - TS142  *
002300*  J.ESCALONA   14/01/1999     REVISION Y2K - SIN CAMPOS DE      *
002400*                              FECHA EN ESTE LAYOUT, NO APLICA   *
002500*                              - TS199                           *
002600******************************************************************
002700     01  TS-CANDLE-RECORD.
002800*
002900*        SECUENCIA DE LA VELA (ORDEN DE TIEMPO)
003000         05  TS-CAN-SEQ                  PIC 9(06).
003100*
003200*        PRECIOS DE APERTURA / MAXIMO / MINIMO / CIERRE
003300         05  TS-CAN-PRECIOS.
003310             10  TS-CAN-OPEN             PIC S9(09)V9(04).
003320             10  TS-CAN-HIGH             PIC S9(09)V9(04).
003330             10  TS-CAN-LOW              PIC S9(09)V9(04).
003340             10  TS-CAN-CLOSE            PIC S9(09)V9(04).
003700*
003800*        VOLUMEN NEGOCIADO DEL PERIODO (INFORMATIVO)
003900         05  TS-CAN-VOLUMEN               PIC 9(09).
004000*
004100*        VISTA ALTERNA: PRECIOS COMO CADENA PARA DESPLIEGUE DE
004200*        DIAGNOSTICO EN LOS LISTADOS DE VALIDACION DE CARGA
004300         05  TS-CAN-PRECIOS-R REDEFINES TS-CAN-PRECIOS.
004400             10  TS-CAN-PRECIOS-X        PIC X(52).
004500*
004600         05  FILLER                      PIC X(20) VALUE SPACES.
004700******************************************************************
004800*                    FIN DE COPYBOOK TSCANDLE                    *
004900******************************************************************
