000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  TSCONST                                            *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: LITERALES COMUNES A LOS CINCO PROGRAMAS DEL      *
001200*               SIMULADOR - TIPOS DE ORDEN, LADOS, ESTADOS DE    *
001300*               ORDEN Y MODOS DE VALORACION DE GANANCIA/PERDIDA. *
001400*               SE FACTORIZA AQUI PARA QUE TSDRIVER, TSORDMGR,   *
001500*               TSPOSMGR, TSPNLCLC Y TSFEECLC COMPARTAN LOS      *
001600*               MISMOS VALORES Y NO SE DESALINEEN ENTRE SI.      *
001700*                                                                *
001800******************************************************************
001900*     LOG DE MODIFICACIONES                                      *
002000******************************************************************
002100*  AUTOR        FECHA          DESCRIPCION                       *
002200*----------     ----------     ------------------------------    *
002300*  J.ESCALONA   04/03/1991     VERSION INICIAL - TS101           *
002400*  R.DUARTE     19/11/1993     SE AGREGA MODO POINTS (INDICES)   *
002500*                              PARA CONTRATOS DE INDICE - TS142  *
002600*  M.OCHOA      22/08/1996     SE AGREGA TS-CT-ORD-TAKEPROFIT    *
002700*                              SEPARADO DE LIMIT - TS176         *
002800*  J.ESCALONA   14/01/1999     REVISION Y2K DE FECHAS DE CORTE   *
002900*                              (VER TSCFGREC) - TS199            *
003000******************************************************************
003100     01  TS-CONSTANTES.
003200*
003300         05  TS-CT-PROGRAMA              PIC X(08) VALUE SPACES.
003400*
003500*        --- LADO DE LA ORDEN / OPERACION ---
003600         05  TS-CT-LADO-COMPRA           PIC X(01) VALUE 'B'.
003700         05  TS-CT-LADO-VENTA            PIC X(01) VALUE 'S'.
003800*
003900*        --- TIPO DE ORDEN ---
004000         05  TS-CT-TIPO-MERCADO          PIC X(01) VALUE 'M'.
004100         05  TS-CT-TIPO-LIMITE           PIC X(01) VALUE 'L'.
004200         05  TS-CT-TIPO-STOP             PIC X(01) VALUE 'S'.
004300         05  TS-CT-TIPO-TAKEPROFIT       PIC X(01) VALUE 'T'.
004400*
004500*        --- ESTADO DE LA ORDEN ---
004600         05  TS-CT-ESTADO-PENDIENTE      PIC X(01) VALUE 'P'.
004700         05  TS-CT-ESTADO-LLENADA        PIC X(01) VALUE 'F'.
004800         05  TS-CT-ESTADO-ANULADA        PIC X(01) VALUE 'C'.
004900         05  TS-CT-ESTADO-RECHAZADA      PIC X(01) VALUE 'R'.
005000*
005100*        --- MODO DE VALORACION DE GANANCIA/PERDIDA ---
005200         05  TS-CT-MODO-FIAT             PIC X(01) VALUE 'F'.
005300         05  TS-CT-MODO-TICKS            PIC X(01) VALUE 'T'.
005400         05  TS-CT-MODO-PIPS             PIC X(01) VALUE 'P'.
005500         05  TS-CT-MODO-PUNTOS           PIC X(01) VALUE 'I'.
005600*
005700*        --- LADO DE LA POSICION NETA (DERIVADO, NO EN ARCHIVO) --
005800         05  TS-CT-POS-LARGA             PIC X(05) VALUE 'LONG '.
005900         05  TS-CT-POS-CORTA             PIC X(05) VALUE 'SHORT'.
006000         05  TS-CT-POS-PLANA             PIC X(05) VALUE 'FLAT '.
006100*
006200         05  FILLER                      PIC X(10) VALUE SPACES.
006300******************************************************************
006400*                    FIN DE COPYBOOK TSCONST                     *
006500******************************************************************
