000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  TSTRDREC                                           *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DEL REGISTRO DE BLOTTER (TRADE-FILE) -    *
001200*               UN RENGLON POR CADA EJECUCION, EN EL ORDEN EN    *
001300*               QUE LA EJECUCION OCURRIO.                       *
001400*                                                                *
001500******************************************************************
001600*     LOG DE MODIFICACIONES                                      *
001700******************************************************************
001800*  AUTOR        FECHA          DESCRIPCION                       *
001900*----------     ----------     ------------------------------    *
002000*  J.ESCALONA   04/03/1991     VERSION INICIAL - TS101           *
002100*  R.DUARTE     03/05/1998     SE AGREGA TS-TRD-REALIZED-PNL     *
002200*                              (ANTES SE CALCULABA SOLO EN       *
002300*                              REPORTE) - TS188                  *
002400*  C.MARCANO    08/11/2005     TS-TRD-REALIZED-PNL PASA A COMP-3; *
002500*                              SE AJUSTA EL ANCHO DE LA VISTA      *
002600*                              TS-TRD-MONTOS-R - TICKET TS233      *
002700******************************************************************
002800     01  TS-TRADE-RECORD.
002900*
003000         05  TS-TRD-ID                   PIC 9(06).
003100*
003200*        LADO DE LA EJECUCION
003300         05  TS-TRD-LADO                 PIC X(01).
003400             88  TS-TRD-LADO-COMPRA           VALUE 'B'.
003500             88  TS-TRD-LADO-VENTA            VALUE 'S'.
003600*
003700         05  TS-TRD-CANTIDAD             PIC S9(07)V9(04).
003800         05  TS-TRD-PRECIO               PIC S9(09)V9(04).
003900         05  TS-TRD-MONTOS.
004000             10  TS-TRD-FEES             PIC S9(09)V9(02).
004100             10  TS-TRD-REALIZED-PNL     PIC S9(11)V9(02) COMP-3.
004200*
004300*        VISTA ALTERNA DEL BLOQUE MONETARIO PARA EL CALCULO DE
004400*        CONTROL DE BALANCEO CONTABLE (FEES + REALIZADO) EN
004500*        LA RUTINA DE CIERRE DEL BLOTTER
004600         05  TS-TRD-MONTOS-R REDEFINES TS-TRD-MONTOS.
004700             10  TS-TRD-MONTOS-X         PIC X(18).
004800*
004900         05  FILLER                      PIC X(20) VALUE SPACES.
005000******************************************************************
005100*                    FIN DE COPYBOOK TSTRDREC                    *
005200******************************************************************
