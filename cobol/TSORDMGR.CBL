000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TSORDMGR                                            *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: ADMINISTRADOR DE ORDENES. MANTIENE LA TABLA DE   *
001200*               ORDENES PENDIENTES (LIMITE, STOP, TAKE-PROFIT)   *
001300*               EN MEMORIA, LAS DISPARA CONTRA CADA VELA, LAS    *
001400*               LLENA AL PRECIO DE LA PROPIA ORDEN, EJECUTA      *
001500*               ORDENES DE MERCADO AL ULTIMO PRECIO CONOCIDO Y   *
001600*               ATIENDE LA ANULACION DE ORDENES. ES INVOCADO     *
001700*               UNICAMENTE POR TSDRIVER.                        *
001800*                                                                *
001900*  NOTA DE DISENO: EL RETIRO DE LOS LLENADOS DE UN BARRIDO SIGUE *
002000*               EL MISMO PATRON DE CURSOR (ABRIR/LEER/CERRAR)    *
002100*               QUE SE USABA CONTRA DB2 EN LOS PROGRAMAS DE      *
002200*               MERCADO DE DIVISAS, SOLO QUE AQUI EL "CURSOR" ES *
002300*               LA TABLA WS-TABLA-LLENADOS EN MEMORIA.           *
002400*                                                                *
002500******************************************************************
002600*                                                                *
002700*         I D E N T I F I C A T I O N   D I V I S I O N          *
002800*                                                                *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*
003200 PROGRAM-ID.   TSORDMGR.
003300 AUTHOR.       J. ESCALONA.
003400 INSTALLATION. FACTORIA DE SISTEMAS, CARACAS.
003500 DATE-WRITTEN. 04/03/1991.
003600 DATE-COMPILED.
003700 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
003800*
003900******************************************************************
004000*     LOG DE MODIFICACIONES                                      *
004100******************************************************************
004200*  AUTOR        FECHA          DESCRIPCION                       *
004300*----------     ----------     ------------------------------    *
004400*  J.ESCALONA   04/03/1991     VERSION INICIAL - SOLO ORDENES DE  *
004500*                              MERCADO - TS101                  *
004600*  R.DUARTE     19/11/1993     SE AGREGA LA TABLA DE PENDIENTES   *
004700*                              Y LAS ORDENES LIMITE - TS142      *
004800*  M.OCHOA      22/08/1996     SE AGREGAN STOP Y TAKE-PROFIT, Y   *
004900*                              LA FUNCION DE ANULACION (CANC)     *
005000*                              - TS176                          *
005100*  R.DUARTE     03/05/1998     SE AGREGA EL CALCULO DE FEE POR    *
005200*                              LLAMADA A TSFEECLC (ANTES SE       *
005300*                              CALCULABA EN LINEA) - TS188        *
005400*  J.ESCALONA   14/01/1999     REVISION Y2K - PROGRAMA NO USA     *
005500*                              CAMPOS DE FECHA - TS199            *
005600*  A.REYES      30/06/2002     CORRECCION: UNA ORDEN SIN PRECIO   *
005700*                              SE DISPARABA POR ERROR CONTRA LA   *
005800*                              VELA; AHORA SE EXCLUYE SIEMPRE     *
005900*                              DEL BARRIDO - TICKET TS213         *
006000*  C.MARCANO    02/02/2004     SE AGREGA LA FUNCION RESE PARA     *
006100*                              EL REINICIO COMPLETO DE CORRIDA    *
006200*                              (ANTES HABIA QUE RECARGAR EL       *
006300*                              PROGRAMA) - TS221                  *
006400*  C.MARCANO    17/09/2005     CORRECCION: 3000-EJECUTAR-MERCADO   *
006500*                              COTIZABA EL FEE CONTRA UNA ENTRADA  *
006600*                              DE LA TABLA DE PENDIENTES QUE NO     *
006700*                              ERA LA SUYA (IN-SUB QUEDABA EN 201   *
006800*                              TRAS EL BARRIDO) Y ADEMAS PISABA LA  *
006900*                              ENTRADA 1 DE PENDIENTES; AHORA USA   *
007000*                              SUS PROPIAS VARIABLES DE TRABAJO -   *
007100*                              TICKET TS231                        *
007200*  C.MARCANO    08/11/2005     CORRECCION: 6000-CALCULAR-FEE         *
007300*                              LLAMABA A TSFEECLC CON 12 ARGUMENTOS  *
007400*                              SUELTOS, PERO TSFEECLC RECIBE UN       *
007500*                              SOLO GRUPO (LK-AREA-FEECLC); SOLO EL    *
007600*                              PRIMER ARGUMENTO LLEGABA BIEN Y EL      *
007700*                              FEE DE TODO LLENADO SALIA ERRADO -      *
007800*                              AHORA SE ARMA WS-AREA-FEECLC Y SE        *
007900*                              LLAMA CON UN SOLO GRUPO - TICKET TS233   *
008000******************************************************************
008100*                                                                *
008200*         E N V I R O N M E N T   D I V I S I O N               *
008300*                                                                *
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600*
008700 CONFIGURATION SECTION.
008800*
008900 SOURCE-COMPUTER.  FACTORIA-9000.
009000 OBJECT-COMPUTER.  FACTORIA-9000.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300*
009400******************************************************************
009500*                                                                *
009600*               D A T A   D I V I S I O N                        *
009700*                                                                *
009800******************************************************************
009900 DATA DIVISION.
010000*
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300*                  AREA DE VARIABLES AUXILIARES                  *
010400******************************************************************
010500 01  WS-VARIABLES-AUXILIARES.
010600*
010700     05  WS-PROGRAMA                     PIC X(08) VALUE SPACES.
010800     05  WS-FEE-CALCULADO                PIC S9(09)V9(02)
010900                                          VALUE ZEROS.
011000*
011100*        PRECIO Y CANTIDAD DE LA EJECUCION QUE VA A COTIZAR
011200*        6000-CALCULAR-FEE - EL LLAMANTE (3200 O 3000) LOS CARGA
011300*        AQUI ANTES DE INVOCAR EL PARRAFO, EN VEZ DE QUE 6000 LOS
011400*        LEA DIRECTO DE LA TABLA DE PENDIENTES - TICKET TS231.
011500     05  WS-FEE-PRECIO-ENTRADA           PIC S9(09)V9(04)
011600                                          VALUE ZEROS.
011700     05  WS-FEE-CANTIDAD-ENTRADA         PIC S9(07)V9(04)
011800                                          VALUE ZEROS.
011900     05  FILLER                      PIC X(04) VALUE SPACES.
012000*
012100******************************************************************
012200*                  AREA DE LLAMADA A TSFEECLC                     *
012300*  ESPEJO DE LA LK-AREA-FEECLC DE TSFEECLC, CAMPO POR CAMPO, PARA   *
012400*  PASARLA COMO UN SOLO GRUPO EN EL CALL - AL IGUAL QUE            *
012500*  WS-AREA-ORDMGR/POSMGR/PNLCLC DE TSDRIVER. ANTES 6000-CALCULAR-   *
012600*  FEE PASABA 12 ARGUMENTOS SUELTOS Y TSFEECLC SOLO DECLARA UNO -   *
012700*  TICKET TS233.                                                   *
012800******************************************************************
012900 01  WS-AREA-FEECLC.
013000     05  WS-FC-FUNCION                   PIC X(04).
013100     05  WS-FC-MODO-PNL                   PIC X(01).
013200     05  WS-FC-PRECIO                      PIC S9(09)V9(04).
013300     05  WS-FC-CANTIDAD                     PIC S9(07)V9(04).
013400     05  WS-FC-TAMANO-CONTRATO                PIC 9(09).
013500     05  WS-FC-TASA-FEE                        PIC S9(01)V9(06).
013600     05  WS-FC-FEE-FIJO                          PIC S9(07)V9(02).
013700     05  WS-FC-FEE-MINIMO                          PIC S9(07)V9(02).
013800     05  WS-FC-FEE-MAXIMO                            PIC S9(09)V9(02).
013900     05  WS-FC-TASA-DESLIZ                            PIC S9(01)V9(06).
014000     05  WS-FC-FEE-RESULTADO                           PIC S9(09)V9(02)
014100                                                        COMP-3.
014200     05  WS-FC-DESLIZ-RESULTADO                         PIC S9(09)V9(04).
014300     05  FILLER                          PIC X(10).
014400*
014500******************************************************************
014600*              AREA DE LA TABLA DE ORDENES PENDIENTES             *
014700******************************************************************
014800 01  WS-TABLA-PENDIENTES.
014900     05  WS-PEND-ENTRADA OCCURS 200 TIMES
015000                              INDEXED BY WS-IDX-PEND.
015100         10  WS-PEND-ID                  PIC 9(06).
015200         10  WS-PEND-TIPO                PIC X(01).
015300         10  WS-PEND-LADO                PIC X(01).
015400         10  WS-PEND-CANTIDAD            PIC S9(07)V9(04).
015500         10  WS-PEND-PRECIO              PIC S9(09)V9(04).
015600         10  WS-PEND-ESTADO              PIC X(01).
015700             88  WS-PEND-OCUPADA              VALUE 'P'.
015800             88  WS-PEND-LIBRE                VALUE ' '.
015900         10  FILLER                  PIC X(02) VALUE SPACES.
016000*
016100*        VISTA ALTERNA DE LA TABLA EN BLOQUE, USADA POR
016200*        9000-REINICIAR PARA VERIFICAR QUE LA TABLA QUEDO
016300*        REALMENTE VACIA AL CERRAR LA CORRIDA - TICKET TS221
016400     05  WS-PEND-ENTRADA-R REDEFINES WS-PEND-ENTRADA
016500                              OCCURS 200 TIMES
016600                              INDEXED BY WS-IDX-PEND-R.
016700         10  WS-PEND-ENTRADA-X          PIC X(35).
016800*
016900******************************************************************
017000*            AREA DE LA TABLA DE LLENADOS DEL BARRIDO             *
017100******************************************************************
017200 01  WS-TABLA-LLENADOS.
017300     05  WS-LLEN-ENTRADA OCCURS 200 TIMES
017400                              INDEXED BY WS-IDX-LLEN.
017500         10  WS-LLEN-ORD-ID              PIC 9(06).
017600         10  WS-LLEN-TRD-ID              PIC 9(06).
017700         10  WS-LLEN-LADO                PIC X(01).
017800         10  WS-LLEN-CANTIDAD            PIC S9(07)V9(04).
017900         10  WS-LLEN-PRECIO              PIC S9(09)V9(04).
018000         10  WS-LLEN-FEES                PIC S9(09)V9(02).
018100         10  FILLER                  PIC X(02) VALUE SPACES.
018200*
018300*        VISTA ALTERNA EN BLOQUE DEL RENGLON DE LLENADO, USADA
018400*        POR 5300-CERRAR-CURSOR-LLEN PARA LA LIMPIEZA RAPIDA
018500*        DE LA ENTRADA AL CERRAR EL CURSOR - TICKET TS221
018600     05  WS-LLEN-ENTRADA-R REDEFINES WS-LLEN-ENTRADA
018700                              OCCURS 200 TIMES
018800                              INDEXED BY WS-IDX-LLEN-R.
018900         10  WS-LLEN-ENTRADA-X          PIC X(50).
019000*
019100******************************************************************
019200*                    AREA DE SWITCHES                            *
019300******************************************************************
019400 01  SW-SWITCHES.
019500*
019600     05  SW-DISPARA                      PIC X(01) VALUE 'N'.
019700         88  SW-SI-DISPARA                         VALUE 'S'.
019800         88  SW-NO-DISPARA                          VALUE 'N'.
019900*
020000     05  SW-FIN-LLENADOS                 PIC X(01) VALUE 'N'.
020100         88  FIN-LLENADOS                          VALUE 'S'.
020200         88  NO-FIN-LLENADOS                        VALUE 'N'.
020300     05  FILLER                      PIC X(02) VALUE SPACES.
020400*
020500******************************************************************
020600*                        AREA DE CONTANTES                       *
020700******************************************************************
020800 01  CT-CONTANTES.
020900*
021000     05  CT-PROGRAMA                     PIC X(08) VALUE 'TSORDMGR'.
021100     05  CT-SUBPROG-FEE                  PIC X(08) VALUE 'TSFEECLC'.
021200     05  CT-FUNCION-AGREGAR              PIC X(04) VALUE 'AGRE'.
021300     05  CT-FUNCION-BARRER               PIC X(04) VALUE 'BARR'.
021400     05  CT-FUNCION-ABRIR-LLEN           PIC X(04) VALUE 'ABRL'.
021500     05  CT-FUNCION-LEER-LLEN            PIC X(04) VALUE 'LEEL'.
021600     05  CT-FUNCION-CERRAR-LLEN          PIC X(04) VALUE 'CERL'.
021700     05  CT-FUNCION-MERCADO              PIC X(04) VALUE 'MERC'.
021800     05  CT-FUNCION-CANCELAR             PIC X(04) VALUE 'CANC'.
021900     05  CT-FUNCION-REINICIAR            PIC X(04) VALUE 'RESE'.
022000     05  CT-FUNCION-FEE                  PIC X(04) VALUE 'CFEE'.
022100     05  CT-LADO-COMPRA                  PIC X(01) VALUE 'B'.
022200     05  CT-LADO-VENTA                   PIC X(01) VALUE 'S'.
022300     05  CT-TIPO-LIMITE                  PIC X(01) VALUE 'L'.
022400     05  CT-TIPO-STOP                    PIC X(01) VALUE 'S'.
022500     05  CT-TIPO-TAKEPROFIT              PIC X(01) VALUE 'T'.
022600     05  CT-SI                           PIC X(01) VALUE 'S'.
022700     05  CT-NO                           PIC X(01) VALUE 'N'.
022800     05  FILLER                      PIC X(06) VALUE SPACES.
022900*
023000******************************************************************
023100*                      AREA DE CONTADORES                        *
023200******************************************************************
023300 01  CN-CONTADORES.
023400     05  CN-SIGTE-TRADE-ID               PIC 9(06) VALUE ZEROS.
023500     05  CN-NUM-PENDIENTES               PIC S9(05) COMP
023600                                          VALUE ZEROS.
023700     05  CN-NUM-LLENADOS                 PIC S9(05) COMP
023800                                          VALUE ZEROS.
023900     05  FILLER                      PIC X(04) VALUE SPACES.
024000*
024100******************************************************************
024200*                      AREA DE INDICES                           *
024300*  IN-SUB ES EL SUBINDICE SUELTO DE LOS BARRIDOS DE LA TABLA DE   *
024400*  PENDIENTES/LLENADOS; NO TIENE CAMPOS RELACIONADOS, POR LO QUE  *
024500*  SE DECLARA COMO ITEM DE NIVEL 77 - TICKET TS233                *
024600******************************************************************
024700 77  IN-SUB                              PIC S9(05) COMP
024800                                          VALUE ZEROS.
024900*
025000 01  IN-INDICES.
025100     05  IN-LIBRE                         PIC S9(05) COMP
025200                                          VALUE ZEROS.
025300     05  FILLER                      PIC X(02) VALUE SPACES.
025400*
025500******************************************************************
025600*                                                                *
025700*         L I N K A G E    S E C T I O N                         *
025800*                                                                *
025900******************************************************************
026000 LINKAGE SECTION.
026100*
026200 01  LK-AREA-ORDMGR.
026300*
026400*        CODIGO DE FUNCION - VER CT-FUNCION-XXXXX ARRIBA
026500     05  LK-FUNCION                      PIC X(04).
026600*
026700*        DATOS DE LA VELA CONTRA LA QUE SE BARRE LA TABLA
026800     05  LK-VELA-SEQ                     PIC 9(06).
026900     05  LK-VELA-ALTO                    PIC S9(09)V9(04).
027000     05  LK-VELA-BAJO                    PIC S9(09)V9(04).
027100     05  LK-ULTIMO-PRECIO                PIC S9(09)V9(04).
027200*
027300*        PARAMETROS DE FEE NECESARIOS PARA LLAMAR A TSFEECLC
027400     05  LK-CFG-MODO-PNL                 PIC X(01).
027500     05  LK-CFG-TASA-FEE                 PIC S9(01)V9(06).
027600     05  LK-CFG-FEE-FIJO                 PIC S9(07)V9(02).
027700     05  LK-CFG-FEE-MINIMO               PIC S9(07)V9(02).
027800     05  LK-CFG-FEE-MAXIMO               PIC S9(09)V9(02).
027900     05  LK-CFG-TAMANO-CONTRATO          PIC 9(09).
028000*
028100*        ORDEN DE ENTRADA (AGRE, MERC, CANC)
028200     05  LK-ORD-ID                       PIC 9(06).
028300     05  LK-ORD-TIPO-Y-LADO.
028400         10  LK-ORD-TIPO                 PIC X(01).
028500         10  LK-ORD-LADO                 PIC X(01).
028600*        VISTA ALTERNA EN PAR, PARA VALIDAR DE UN SOLO MOVE
028700*        QUE TIPO Y LADO LLEGARON JUNTOS DESDE TSDRIVER
028800     05  LK-ORD-TIPO-LADO-R REDEFINES LK-ORD-TIPO-Y-LADO.
028900         10  LK-ORD-TIPO-LADO-PAR        PIC X(02).
029000     05  LK-ORD-CANTIDAD                 PIC S9(07)V9(04).
029100     05  LK-ORD-PRECIO                   PIC S9(09)V9(04).
029200*
029300*        TRADE DE SALIDA (MERC, LEEL)
029400     05  LK-TRD-ID                       PIC 9(06).
029500     05  LK-TRD-LADO                     PIC X(01).
029600     05  LK-TRD-CANTIDAD                 PIC S9(07)V9(04).
029700     05  LK-TRD-PRECIO                   PIC S9(09)V9(04).
029800     05  LK-TRD-FEES                     PIC S9(09)V9(02).
029900*
030000*        RESULTADOS DE CONTROL
030100     05  LK-HAY-MAS                      PIC X(01).
030200     05  LK-NUM-LLENADOS                 PIC 9(05).
030300     05  LK-ENCONTRADA                   PIC X(01).
030400     05  LK-COD-RESULTADO                PIC X(02).
030500*
030600     05  FILLER                          PIC X(15).
030700******************************************************************
030800*                                                                *
030900*           P R O C E D U R E      D I V I S I O N               *
031000*                                                                *
031100******************************************************************
031200 PROCEDURE DIVISION USING LK-AREA-ORDMGR.
031300*
031400 MAINLINE.
031500*
031600     EVALUATE LK-FUNCION
031700         WHEN CT-FUNCION-AGREGAR
031800             PERFORM 1000-AGREGAR-PENDIENTE
031900                THRU 1000-AGREGAR-PENDIENTE-EXIT
032000         WHEN CT-FUNCION-BARRER
032100             PERFORM 2000-BARRER-PENDIENTES
032200                THRU 2000-BARRER-PENDIENTES-EXIT
032300         WHEN CT-FUNCION-ABRIR-LLEN
032400             PERFORM 5100-ABRIR-CURSOR-LLEN
032500                THRU 5100-ABRIR-CURSOR-LLEN-EXIT
032600         WHEN CT-FUNCION-LEER-LLEN
032700             PERFORM 5200-LEER-CURSOR-LLEN
032800                THRU 5200-LEER-CURSOR-LLEN-EXIT
032900         WHEN CT-FUNCION-CERRAR-LLEN
033000             PERFORM 5300-CERRAR-CURSOR-LLEN
033100                THRU 5300-CERRAR-CURSOR-LLEN-EXIT
033200         WHEN CT-FUNCION-MERCADO
033300             PERFORM 3000-EJECUTAR-MERCADO
033400                THRU 3000-EJECUTAR-MERCADO-EXIT
033500         WHEN CT-FUNCION-CANCELAR
033600             PERFORM 4000-CANCELAR-ORDEN
033700                THRU 4000-CANCELAR-ORDEN-EXIT
033800         WHEN CT-FUNCION-REINICIAR
033900             PERFORM 9000-REINICIAR
034000                THRU 9000-REINICIAR-EXIT
034100         WHEN OTHER
034200             MOVE 'NO'                   TO LK-COD-RESULTADO
034300     END-EVALUATE
034400*
034500     GOBACK
034600     .
034700******************************************************************
034800*                   1000-AGREGAR-PENDIENTE                       *
034900*  BUSCA LA PRIMERA ENTRADA LIBRE DE LA TABLA Y ALOJA LA ORDEN    *
035000*  CONDICIONAL (LIMITE, STOP O TAKE-PROFIT) RECIBIDA EN LK-ORD-*. *
035100******************************************************************
035200 1000-AGREGAR-PENDIENTE.
035300*
035400     MOVE ZEROS                          TO IN-LIBRE
035500     PERFORM 1010-BUSCAR-ENTRADA-LIBRE
035600        THRU 1010-BUSCAR-ENTRADA-LIBRE-EXIT
035700        VARYING IN-SUB FROM 1 BY 1
035800          UNTIL IN-SUB > 200 OR IN-LIBRE NOT = ZEROS
035900*
036000     IF  IN-LIBRE = ZEROS
036100         MOVE 'NO'                       TO LK-COD-RESULTADO
036200     ELSE
036300         MOVE LK-ORD-ID                  TO WS-PEND-ID (IN-LIBRE)
036400         MOVE LK-ORD-TIPO                TO WS-PEND-TIPO (IN-LIBRE)
036500         MOVE LK-ORD-LADO                TO WS-PEND-LADO (IN-LIBRE)
036600         MOVE LK-ORD-CANTIDAD             TO
036700                                       WS-PEND-CANTIDAD (IN-LIBRE)
036800         MOVE LK-ORD-PRECIO               TO
036900                                       WS-PEND-PRECIO (IN-LIBRE)
037000         MOVE 'P'                        TO WS-PEND-ESTADO (IN-LIBRE)
037100         ADD 1                            TO CN-NUM-PENDIENTES
037200         MOVE 'OK'                        TO LK-COD-RESULTADO
037300     END-IF
037400*
037500     .
037600 1000-AGREGAR-PENDIENTE-EXIT.
037700     EXIT.
037800******************************************************************
037900*                 1010-BUSCAR-ENTRADA-LIBRE                      *
038000*  CUERPO DEL BARRIDO DE 1000: PRUEBA SI LA ENTRADA IN-SUB ESTA   *
038100*  LIBRE Y, DE SER ASI, LA ANOTA EN IN-LIBRE.                     *
038200******************************************************************
038300 1010-BUSCAR-ENTRADA-LIBRE.
038400*
038500     IF  WS-PEND-LIBRE (IN-SUB)
038600         MOVE IN-SUB                 TO IN-LIBRE
038700     END-IF
038800*
038900     .
039000 1010-BUSCAR-ENTRADA-LIBRE-EXIT.
039100     EXIT.
039200******************************************************************
039300*                   2000-BARRER-PENDIENTES                      *
039400*  RECORRE LA TABLA EN ORDEN DE LLEGADA; POR CADA ORDEN OCUPADA  *
039500*  PRUEBA SU DISPARO CONTRA LA VELA (3100) Y, SI DISPARA, LA      *
039600*  LLENA (3200). LAS ORDENES LLENADAS QUEDAN EN LA TABLA DE       *
039700*  LLENADOS PARA SU RETIRO POR EL CURSOR ABRL/LEEL/CERL.          *
039800******************************************************************
039900 2000-BARRER-PENDIENTES.
040000*
040100     MOVE ZEROS                          TO CN-NUM-LLENADOS
040200     PERFORM 2010-BARRER-UNA-PENDIENTE
040300        THRU 2010-BARRER-UNA-PENDIENTE-EXIT
040400        VARYING IN-SUB FROM 1 BY 1 UNTIL IN-SUB > 200
040500*
040600     MOVE CN-NUM-LLENADOS                TO LK-NUM-LLENADOS
040700*
040800     .
040900 2000-BARRER-PENDIENTES-EXIT.
041000     EXIT.
041100******************************************************************
041200*                  2010-BARRER-UNA-PENDIENTE                     *
041300*  CUERPO DEL BARRIDO DE 2000: SI LA ENTRADA IN-SUB ESTA OCUPADA, *
041400*  PRUEBA SU DISPARO Y, SI DISPARA, LA LLENA.                     *
041500******************************************************************
041600 2010-BARRER-UNA-PENDIENTE.
041700*
041800     IF  WS-PEND-OCUPADA (IN-SUB)
041900         PERFORM 3100-PROBAR-DISPARO
042000            THRU 3100-PROBAR-DISPARO-EXIT
042100         IF  SW-SI-DISPARA
042200             PERFORM 3200-LLENAR-PENDIENTE
042300                THRU 3200-LLENAR-PENDIENTE-EXIT
042400         END-IF
042500     END-IF
042600*
042700     .
042800 2010-BARRER-UNA-PENDIENTE-EXIT.
042900     EXIT.
043000******************************************************************
043100*                    3100-PROBAR-DISPARO                        *
043200*  BUY LIMIT/TAKE-PROFIT: DISPARA SI VELA-BAJO <= PRECIO-ORDEN.  *
043300*  SELL LIMIT/TAKE-PROFIT: DISPARA SI VELA-ALTO >= PRECIO-ORDEN. *
043400*  BUY STOP: DISPARA SI VELA-ALTO >= PRECIO-ORDEN.               *
043500*  SELL STOP: DISPARA SI VELA-BAJO <= PRECIO-ORDEN.              *
043600*  UNA ORDEN SIN PRECIO (CERO) NUNCA DISPARA - TICKET TS213.     *
043700******************************************************************
043800 3100-PROBAR-DISPARO.
043900*
044000     SET SW-NO-DISPARA                    TO TRUE
044100*
044200     IF  WS-PEND-PRECIO (IN-SUB) NOT = ZEROS
044300         IF  WS-PEND-TIPO (IN-SUB) = CT-TIPO-STOP
044400             IF  WS-PEND-LADO (IN-SUB) = CT-LADO-COMPRA
044500                 IF  LK-VELA-ALTO >= WS-PEND-PRECIO (IN-SUB)
044600                     SET SW-SI-DISPARA    TO TRUE
044700                 END-IF
044800             ELSE
044900                 IF  LK-VELA-BAJO <= WS-PEND-PRECIO (IN-SUB)
045000                     SET SW-SI-DISPARA    TO TRUE
045100                 END-IF
045200             END-IF
045300         ELSE
045400*            LIMITE O TAKE-PROFIT: MISMA REGLA DE DISPARO
045500             IF  WS-PEND-LADO (IN-SUB) = CT-LADO-COMPRA
045600                 IF  LK-VELA-BAJO <= WS-PEND-PRECIO (IN-SUB)
045700                     SET SW-SI-DISPARA    TO TRUE
045800                 END-IF
045900             ELSE
046000                 IF  LK-VELA-ALTO >= WS-PEND-PRECIO (IN-SUB)
046100                     SET SW-SI-DISPARA    TO TRUE
046200                 END-IF
046300             END-IF
046400         END-IF
046500     END-IF
046600*
046700     .
046800 3100-PROBAR-DISPARO-EXIT.
046900     EXIT.
047000******************************************************************
047100*                   3200-LLENAR-PENDIENTE                       *
047200*  LLENA AL PRECIO DE LA PROPIA ORDEN, CALCULA EL FEE LLAMANDO A *
047300*  TSFEECLC, LIBERA LA ENTRADA Y LA AGREGA A WS-TABLA-LLENADOS.  *
047400******************************************************************
047500 3200-LLENAR-PENDIENTE.
047600*
047700     ADD 1                                TO CN-SIGTE-TRADE-ID
047800*
047900     MOVE WS-PEND-PRECIO (IN-SUB)         TO WS-FEE-PRECIO-ENTRADA
048000     MOVE WS-PEND-CANTIDAD (IN-SUB)       TO WS-FEE-CANTIDAD-ENTRADA
048100     PERFORM 6000-CALCULAR-FEE
048200        THRU 6000-CALCULAR-FEE-EXIT
048300*
048400     ADD 1                                TO CN-NUM-LLENADOS
048500     MOVE WS-PEND-ID (IN-SUB)             TO
048600                           WS-LLEN-ORD-ID (CN-NUM-LLENADOS)
048700     MOVE CN-SIGTE-TRADE-ID                TO
048800                           WS-LLEN-TRD-ID (CN-NUM-LLENADOS)
048900     MOVE WS-PEND-LADO (IN-SUB)            TO
049000                           WS-LLEN-LADO (CN-NUM-LLENADOS)
049100     MOVE WS-PEND-CANTIDAD (IN-SUB)        TO
049200                           WS-LLEN-CANTIDAD (CN-NUM-LLENADOS)
049300     MOVE WS-PEND-PRECIO (IN-SUB)           TO
049400                           WS-LLEN-PRECIO (CN-NUM-LLENADOS)
049500     MOVE WS-FEE-CALCULADO                 TO
049600                           WS-LLEN-FEES (CN-NUM-LLENADOS)
049700*
049800     MOVE SPACES                          TO WS-PEND-ESTADO (IN-SUB)
049900     SUBTRACT 1 FROM CN-NUM-PENDIENTES
050000*
050100     .
050200 3200-LLENAR-PENDIENTE-EXIT.
050300     EXIT.
050400******************************************************************
050500*                    5100-ABRIR-CURSOR-LLEN                      *
050600*  POSICIONA EL CURSOR EN MEMORIA AL PRIMER LLENADO DEL BARRIDO.  *
050700******************************************************************
050800 5100-ABRIR-CURSOR-LLEN.
050900*
051000     SET WS-IDX-LLEN                      TO 1
051100     SET NO-FIN-LLENADOS                  TO TRUE
051200*
051300     .
051400 5100-ABRIR-CURSOR-LLEN-EXIT.
051500     EXIT.
051600******************************************************************
051700*                    5200-LEER-CURSOR-LLEN                       *
051800*  ENTREGA EL SIGUIENTE LLENADO DEL BARRIDO, O SENALA FIN.        *
051900******************************************************************
052000 5200-LEER-CURSOR-LLEN.
052100*
052200     IF  WS-IDX-LLEN > CN-NUM-LLENADOS
052300         SET FIN-LLENADOS                 TO TRUE
052400         MOVE CT-NO                       TO LK-HAY-MAS
052500     ELSE
052600         MOVE WS-LLEN-ORD-ID (WS-IDX-LLEN) TO LK-ORD-ID
052700         MOVE WS-LLEN-TRD-ID (WS-IDX-LLEN) TO LK-TRD-ID
052800         MOVE WS-LLEN-LADO (WS-IDX-LLEN)   TO LK-TRD-LADO
052900         MOVE WS-LLEN-CANTIDAD (WS-IDX-LLEN) TO LK-TRD-CANTIDAD
053000         MOVE WS-LLEN-PRECIO (WS-IDX-LLEN)  TO LK-TRD-PRECIO
053100         MOVE WS-LLEN-FEES (WS-IDX-LLEN)    TO LK-TRD-FEES
053200         MOVE CT-SI                        TO LK-HAY-MAS
053300         SET WS-IDX-LLEN UP BY 1
053400     END-IF
053500*
053600     .
053700 5200-LEER-CURSOR-LLEN-EXIT.
053800     EXIT.
053900******************************************************************
054000*                   5300-CERRAR-CURSOR-LLEN                      *
054100*  LIBERA EL CURSOR EN MEMORIA (REINICIA CONTADOR DE LLENADOS).   *
054200******************************************************************
054300 5300-CERRAR-CURSOR-LLEN.
054400*
054500     MOVE ZEROS                           TO CN-NUM-LLENADOS
054600     SET WS-IDX-LLEN                      TO 1
054700*
054800     .
054900 5300-CERRAR-CURSOR-LLEN-EXIT.
055000     EXIT.
055100******************************************************************
055200*                   3000-EJECUTAR-MERCADO                       *
055300*  LLENA UNA ORDEN DE MERCADO AL ULTIMO PRECIO CONOCIDO. NO PASA  *
055400*  POR LA TABLA DE PENDIENTES (NO ES UNA ORDEN CONDICIONAL, NO    *
055500*  LE CORRESPONDE ENTRADA NI BUSQUEDA DE ENTRADA LIBRE) - SE      *
055600*  COTIZA EL FEE DIRECTO CONTRA LK-ULTIMO-PRECIO/LK-ORD-CANTIDAD  *
055700*  VIA WS-FEE-PRECIO-ENTRADA/WS-FEE-CANTIDAD-ENTRADA - TS231.     *
055800******************************************************************
055900 3000-EJECUTAR-MERCADO.
056000*
056100     ADD 1                                TO CN-SIGTE-TRADE-ID
056200*
056300     MOVE LK-ULTIMO-PRECIO                TO WS-FEE-PRECIO-ENTRADA
056400     MOVE LK-ORD-CANTIDAD                 TO WS-FEE-CANTIDAD-ENTRADA
056500*
056600     PERFORM 6000-CALCULAR-FEE
056700        THRU 6000-CALCULAR-FEE-EXIT
056800*
056900     MOVE CN-SIGTE-TRADE-ID                TO LK-TRD-ID
057000     MOVE LK-ORD-LADO                      TO LK-TRD-LADO
057100     MOVE LK-ORD-CANTIDAD                   TO LK-TRD-CANTIDAD
057200     MOVE LK-ULTIMO-PRECIO                  TO LK-TRD-PRECIO
057300     MOVE WS-FEE-CALCULADO                  TO LK-TRD-FEES
057400*
057500     .
057600 3000-EJECUTAR-MERCADO-EXIT.
057700     EXIT.
057800******************************************************************
057900*                    6000-CALCULAR-FEE                          *
058000*  LLAMA A TSFEECLC PARA OBTENER EL FEE DE LA EJECUCION USANDO   *
058100*  LA CANTIDAD Y PRECIO QUE EL PARRAFO LLAMANTE DEJO EN          *
058200*  WS-FEE-PRECIO-ENTRADA/WS-FEE-CANTIDAD-ENTRADA - TICKET TS231. *
058300*  TSFEECLC RECIBE UN SOLO GRUPO (LK-AREA-FEECLC); SE ARMA AQUI   *
058400*  WS-AREA-FEECLC ANTES DEL CALL, AL IGUAL QUE LAS DEMAS LLAMADAS *
058500*  DE ESTE SISTEMA - ANTES SE PASABAN 12 ARGUMENTOS SUELTOS Y      *
058600*  SOLO EL PRIMERO LLEGABA BIEN A TSFEECLC - TICKET TS233.         *
058700******************************************************************
058800 6000-CALCULAR-FEE.
058900*
059000     MOVE CT-FUNCION-FEE                    TO WS-FC-FUNCION
059100     MOVE LK-CFG-MODO-PNL                   TO WS-FC-MODO-PNL
059200     MOVE WS-FEE-PRECIO-ENTRADA             TO WS-FC-PRECIO
059300     MOVE WS-FEE-CANTIDAD-ENTRADA           TO WS-FC-CANTIDAD
059400     MOVE LK-CFG-TAMANO-CONTRATO             TO WS-FC-TAMANO-CONTRATO
059500     MOVE LK-CFG-TASA-FEE                   TO WS-FC-TASA-FEE
059600     MOVE LK-CFG-FEE-FIJO                   TO WS-FC-FEE-FIJO
059700     MOVE LK-CFG-FEE-MINIMO                 TO WS-FC-FEE-MINIMO
059800     MOVE LK-CFG-FEE-MAXIMO                 TO WS-FC-FEE-MAXIMO
059900*
060000     CALL CT-SUBPROG-FEE USING WS-AREA-FEECLC
060100*
060200     MOVE WS-FC-FEE-RESULTADO               TO WS-FEE-CALCULADO
060300*
060400     .
060500 6000-CALCULAR-FEE-EXIT.
060600     EXIT.
060700******************************************************************
060800*                   4000-CANCELAR-ORDEN                         *
060900*  BUSCA LA ORDEN PENDIENTE POR ID Y, SI LA ENCUENTRA, LA MARCA  *
061000*  ANULADA Y LIBERA LA ENTRADA.                                  *
061100******************************************************************
061200 4000-CANCELAR-ORDEN.
061300*
061400     MOVE CT-NO                           TO LK-ENCONTRADA
061500     PERFORM 4010-CANCELAR-UNA-PENDIENTE
061600        THRU 4010-CANCELAR-UNA-PENDIENTE-EXIT
061700        VARYING IN-SUB FROM 1 BY 1 UNTIL IN-SUB > 200
061800*
061900     .
062000 4000-CANCELAR-ORDEN-EXIT.
062100     EXIT.
062200******************************************************************
062300*                4010-CANCELAR-UNA-PENDIENTE                     *
062400*  CUERPO DEL BARRIDO DE 4000: SI LA ENTRADA IN-SUB CORRESPONDE   *
062500*  A LA ORDEN BUSCADA, LA ANULA Y LIBERA LA ENTRADA.              *
062600******************************************************************
062700 4010-CANCELAR-UNA-PENDIENTE.
062800*
062900     IF  WS-PEND-OCUPADA (IN-SUB)
063000         AND WS-PEND-ID (IN-SUB) = LK-ORD-ID
063100         MOVE SPACES                  TO WS-PEND-ESTADO (IN-SUB)
063200         SUBTRACT 1 FROM CN-NUM-PENDIENTES
063300         MOVE CT-SI                    TO LK-ENCONTRADA
063400     END-IF
063500*
063600     .
063700 4010-CANCELAR-UNA-PENDIENTE-EXIT.
063800     EXIT.
063900******************************************************************
064000*                      9000-REINICIAR                           *
064100*  LIMPIA LA TABLA DE PENDIENTES, LA DE LLENADOS Y EL CONTADOR    *
064200*  DE TRADE-ID, PARA QUE UNA NUEVA CORRIDA EMPIECE EN LIMPIO.     *
064300******************************************************************
064400 9000-REINICIAR.
064500*
064600     PERFORM 9010-LIMPIAR-UNA-PENDIENTE
064700        THRU 9010-LIMPIAR-UNA-PENDIENTE-EXIT
064800        VARYING IN-SUB FROM 1 BY 1 UNTIL IN-SUB > 200
064900     MOVE ZEROS                           TO CN-NUM-PENDIENTES
065000                                              CN-NUM-LLENADOS
065100                                              CN-SIGTE-TRADE-ID
065200     SET WS-IDX-LLEN                       TO 1
065300     MOVE 'OK'                             TO LK-COD-RESULTADO
065400*
065500     .
065600 9000-REINICIAR-EXIT.
065700     EXIT.
065800******************************************************************
065900*                9010-LIMPIAR-UNA-PENDIENTE                      *
066000*  CUERPO DEL BARRIDO DE 9000: BORRA EL ESTADO DE LA ENTRADA      *
066100*  IN-SUB PARA QUE LA TABLA QUEDE COMPLETAMENTE VACIA.            *
066200******************************************************************
066300 9010-LIMPIAR-UNA-PENDIENTE.
066400*
066500     MOVE SPACES                      TO WS-PEND-ESTADO (IN-SUB)
066600*
066700     .
066800 9010-LIMPIAR-UNA-PENDIENTE-EXIT.
066900     EXIT.
067000******************************************************************
067100*                    FIN DE PROGRAMA TSORDMGR                    *
067200******************************************************************
