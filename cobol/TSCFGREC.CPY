000100******************************************************************
000200*                                                                *
000300*  COPYBOOK:  TSCFGREC                                           *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: LAYOUT DE LOS PARAMETROS DE LA CORRIDA, FIJOS     *
001200*               PARA TODA LA SIMULACION - SE LEE UNA SOLA VEZ     *
001300*               DE CONFIG-FILE AL INICIO DE TSDRIVER.             *
001400*                                                                *
001500******************************************************************
001600*     LOG DE MODIFICACIONES                                      *
001700******************************************************************
001800*  AUTOR        FECHA          DESCRIPCION                       *
001900*----------     ----------     ------------------------------    *
002000*  J.ESCALONA   04/03/1991     VERSION INICIAL - TS101 (SOLO      *
002100*                              FIAT, SIN TICKS/PIPS)              *
002200*  R.DUARTE     19/11/1993     SE AGREGAN TS-CFG-TICK-SIZE Y       *
002300*                              TS-CFG-TICK-VALUE PARA FUTUROS      *
002400*                              - TS142                            *
002500*  M.OCHOA      22/08/1996     SE AGREGAN TS-CFG-PIP-POSICION Y    *
002600*                              TS-CFG-TAMANO-CONTRATO PARA FOREX   *
002700*                              - TS176                            *
002800*  J.ESCALONA   14/01/1999     REVISION Y2K DE ESTE LAYOUT - NO    *
002900*                              TIENE CAMPOS DE FECHA, SIN IMPACTO  *
003000*                              - TS199                            *
003100******************************************************************
003200     01  TS-CONFIG-RECORD.
003300*
003400*        SALDO INICIAL DE LA CUENTA (POR DEFECTO 10000.00)
003500         05  TS-CFG-SALDO-INICIAL        PIC S9(11)V9(02).
003600*
003700*        MODO DE VALORACION: F=FIAT, T=TICKS, P=PIPS, I=PUNTOS
003800         05  TS-CFG-MODO-PNL             PIC X(01).
003900             88  TS-CFG-MODO-ES-FIAT          VALUE 'F'.
004000             88  TS-CFG-MODO-ES-TICKS         VALUE 'T'.
004100             88  TS-CFG-MODO-ES-PIPS          VALUE 'P'.
004200             88  TS-CFG-MODO-ES-PUNTOS        VALUE 'I'.
004300*
004400         05  TS-CFG-TASA-FEE             PIC S9(01)V9(06).
004500         05  TS-CFG-FEES.
004510             10  TS-CFG-FEE-FIJO         PIC S9(07)V9(02).
004520             10  TS-CFG-FEE-MINIMO       PIC S9(07)V9(02).
004730             10  TS-CFG-FEE-MAXIMO       PIC S9(09)V9(02).
004800         05  TS-CFG-TICK-SIZE            PIC S9(03)V9(06).
004900         05  TS-CFG-TICK-VALUE           PIC S9(07)V9(02).
005000         05  TS-CFG-PIP-POSICION         PIC 9(01).
005100         05  TS-CFG-TAMANO-CONTRATO      PIC 9(09).
005200         05  TS-CFG-APALANCAMIENTO       PIC S9(03)V9(02).
005300*
005400*        VISTA ALTERNA DEL BLOQUE DE FEES PARA LA RUTINA DE
005500*        VALIDACION DE PARAMETROS DE ENTRADA (5100-VALIDAR-CFG
005600*        EN TSDRIVER REVISA QUE MINIMO <= MAXIMO DE UN SOLO MOVE)
005800         05  TS-CFG-FEES-X REDEFINES TS-CFG-FEES.
005900             10  FILLER                  PIC X(29).
006000*
006100         05  FILLER                      PIC X(20) VALUE SPACES.
006200******************************************************************
006300*                    FIN DE COPYBOOK TSCFGREC                    *
006400******************************************************************
