000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TSPOSMGR                                            *
000400*                                                                *
000500*  FECHA CREACION: 04/03/1991                                    *
000600*                                                                *
000700*  AUTOR: J. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TS - SIMULADOR DE OPERACIONES (BACKTESTING)       *
001000*                                                                *
001100*  DESCRIPCION: ADMINISTRADOR DE POSICION. APLICA CADA TRADE     *
001200*               RECIBIDO DE TSORDMGR A LA POSICION NETA DE LA    *
001300*               CUENTA (ABRIR, AGREGAR, CERRAR O REVERTIR),      *
001400*               ACUMULA FEES Y GANANCIA REALIZADA, Y REVALUA LA  *
001500*               GANANCIA NO REALIZADA AL CIERRE DE CADA VELA     *
001600*               LLAMANDO A TSPNLCLC. MANTIENE EL ESTADO DE LA    *
001700*               POSICION ENTRE LLAMADAS DE UNA MISMA CORRIDA.    *
001800*                                                                *
001900******************************************************************
002000*                                                                *
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *
002200*                                                                *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500*
002600 PROGRAM-ID.   TSPOSMGR.
002700 AUTHOR.       J. ESCALONA.
002800 INSTALLATION. FACTORIA DE SISTEMAS, CARACAS.
002900 DATE-WRITTEN. 04/03/1991.
003000 DATE-COMPILED.
003100 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
003200*
003300******************************************************************
003400*     LOG DE MODIFICACIONES                                      *
003500******************************************************************
003600*  AUTOR        FECHA          DESCRIPCION                       *
003700*----------     ----------     ------------------------------    *
003800*  J.ESCALONA   04/03/1991     VERSION INICIAL - SOLO ABRIR Y     *
003900*                              AGREGAR - TS101                  *
004000*  R.DUARTE     19/11/1993     SE AGREGA EL CIERRE PARCIAL Y      *
004100*                              TOTAL DE LA POSICION - TS142      *
004200*  M.OCHOA      22/08/1996     SE AGREGA LA REVERSION DIRECTA     *
004300*                              CORTO-A-LARGO Y LARGO-A-CORTO      *
004400*                              (ANTES HABIA QUE CERRAR Y ABRIR    *
004500*                              EN DOS PASOS) - TS176              *
004600*  R.DUARTE     03/05/1998     EL FEE DE LA REVERSION SE PRORRATEA*
004700*                              ENTRE LA PIERNA QUE CIERRA Y LA    *
004800*                              QUE ABRE, EN VEZ DE CARGARLO       *
004900*                              COMPLETO A LA QUE CIERRA - TS188   *
005000*  J.ESCALONA   14/01/1999     REVISION Y2K - PROGRAMA NO USA     *
005100*                              CAMPOS DE FECHA - TS199            *
005200*  A.REYES      30/06/2002     CORRECCION: EL PROMEDIO PONDERADO  *
005300*                              NO SE PONIA EN CERO AL QUEDAR LA    *
005400*                              POSICION PLANA - TICKET TS215      *
005500*  C.MARCANO    02/02/2004     SE AGREGA LA FUNCION RESE PARA EL  *
005600*                              REINICIO COMPLETO DE CORRIDA       *
005700*                              - TS221                           *
005800*  C.MARCANO    08/11/2005     WS-PNL-RESULTADO Y WS-PNL-MARGEN-   *
005900*                              RESULTADO PASAN A COMP-3 PARA       *
006000*                              CALZAR CON TSPNLCLC; SW-TRAZA-      *
006100*                              ACTIVA PASA A NIVEL 77 - TS233      *
006200******************************************************************
006300*                                                                *
006400*         E N V I R O N M E N T   D I V I S I O N               *
006500*                                                                *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000*
007100 SOURCE-COMPUTER.  FACTORIA-9000.
007200 OBJECT-COMPUTER.  FACTORIA-9000.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600******************************************************************
007700*                                                                *
007800*               D A T A   D I V I S I O N                        *
007900*                                                                *
008000******************************************************************
008100 DATA DIVISION.
008200*
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*              ESTADO DE LA POSICION - PERSISTE ENTRE LLAMADAS    *
008600******************************************************************
008700 COPY TSPOSREC.
008800*
008900******************************************************************
009000*                  AREA DE VARIABLES AUXILIARES                  *
009100******************************************************************
009200 01  WS-VARIABLES-AUXILIARES.
009300*
009400     05  WS-PROGRAMA                     PIC X(08) VALUE SPACES.
009500     05  WS-REVERSION.
009600         10  WS-CANT-CIERRE              PIC S9(07)V9(04)
009700                                          VALUE ZEROS.
009800         10  WS-CANT-REMANENTE           PIC S9(07)V9(04)
009900                                          VALUE ZEROS.
010000     05  WS-REVERSION-R REDEFINES WS-REVERSION.
010100         10  WS-REVERSION-X              PIC X(26).
010200     05  WS-FEE-PRORRATEADO               PIC S9(09)V9(02)
010300                                          VALUE ZEROS.
010400     05  WS-NUEVO-PROMEDIO                PIC S9(09)V9(04)
010500                                          VALUE ZEROS.
010600     05  FILLER                      PIC X(04) VALUE SPACES.
010700*
010800*        AREA DE TRABAJO PARA EL PRORRATEO DEL FEE DE REVERSION
010900     05  WS-PRORRATEO.
011000         10  WS-PRORRATEO-CANT-CIERRE    PIC S9(07)V9(04).
011100         10  WS-PRORRATEO-FEE            PIC S9(09)V9(02).
011200     05  WS-PRORRATEO-R REDEFINES WS-PRORRATEO.
011300         10  WS-PRORRATEO-X              PIC X(17).
011400*
011500******************************************************************
011600*                        AREA DE SWITCHES                        *
011700*  SW-TRAZA-ACTIVA ES UN SWITCH SUELTO, SIN CAMPOS RELACIONADOS - *
011800*  SE DECLARA COMO ITEM DE NIVEL 77 - TICKET TS233                *
011900******************************************************************
012000 77  SW-TRAZA-ACTIVA                  PIC X(01) VALUE 'N'.
012100     88  TRAZA-ACTIVA                         VALUE 'S'.
012200     88  TRAZA-INACTIVA                        VALUE 'N'.
012300*
012400******************************************************************
012500*                    AREA DE LLAMADA A TSPNLCLC                  *
012600******************************************************************
012700*    WS-PNL-RESULTADO/MARGEN-RESULTADO SON COMP-3 PARA CALZAR CON
012800*    LK-PNL-RESULTADO/LK-MARGEN-RESULTADO DE TSPNLCLC - TICKET TS233
012900 01  WS-AREA-PNLCLC.
013000     05  WS-PNL-FUNCION                  PIC X(04).
013100     05  WS-PNL-LADO                     PIC X(01).
013200     05  WS-PNL-MODO-PNL                 PIC X(01).
013300     05  WS-PNL-PRECIO-ENTRADA            PIC S9(09)V9(04).
013400     05  WS-PNL-PRECIO-ACTUAL             PIC S9(09)V9(04).
013500     05  WS-PNL-CANTIDAD                  PIC S9(07)V9(04).
013600     05  WS-PNL-TICK-SIZE                 PIC S9(03)V9(06).
013700     05  WS-PNL-TICK-VALUE                PIC S9(07)V9(02).
013800     05  WS-PNL-PIP-POSICION              PIC 9(01).
013900     05  WS-PNL-TAMANO-CONTRATO           PIC 9(09).
014000     05  WS-PNL-APALANCAMIENTO            PIC S9(03)V9(02).
014100     05  WS-PNL-RESULTADO                 PIC S9(11)V9(02) COMP-3.
014200     05  WS-PNL-MARGEN-RESULTADO          PIC S9(11)V9(02) COMP-3.
014300     05  FILLER                           PIC X(10).
014400*
014500******************************************************************
014600*                        AREA DE CONTANTES                       *
014700******************************************************************
014800 01  CT-CONTANTES.
014900*
015000     05  CT-PROGRAMA                     PIC X(08) VALUE 'TSPOSMGR'.
015100     05  CT-SUBPROG-PNL                  PIC X(08) VALUE 'TSPNLCLC'.
015200     05  CT-FUNCION-APLICAR              PIC X(04) VALUE 'APLI'.
015300     05  CT-FUNCION-VALORAR              PIC X(04) VALUE 'VALO'.
015400     05  CT-FUNCION-RESUMEN              PIC X(04) VALUE 'RESU'.
015500     05  CT-FUNCION-REINICIAR            PIC X(04) VALUE 'RESE'.
015600     05  CT-FUNCION-PNL                  PIC X(04) VALUE 'CPNL'.
015700     05  CT-LADO-COMPRA                  PIC X(01) VALUE 'B'.
015800     05  CT-LADO-VENTA                   PIC X(01) VALUE 'S'.
015900     05  FILLER                      PIC X(06) VALUE SPACES.
016000*
016100******************************************************************
016200*                                                                *
016300*         L I N K A G E    S E C T I O N                         *
016400*                                                                *
016500******************************************************************
016600 LINKAGE SECTION.
016700*
016800 01  LK-AREA-POSMGR.
016900*
017000     05  LK-FUNCION                      PIC X(04).
017100*
017200*        PARAMETROS DE VALORACION NECESARIOS PARA LLAMAR A
017300*        TSPNLCLC (SE RECIBEN DE LA CONFIGURACION DE LA CORRIDA)
017400     05  LK-CFG-MODO-PNL                  PIC X(01).
017500     05  LK-CFG-TICK-SIZE                 PIC S9(03)V9(06).
017600     05  LK-CFG-TICK-VALUE                PIC S9(07)V9(02).
017700     05  LK-CFG-PIP-POSICION               PIC 9(01).
017800     05  LK-CFG-TAMANO-CONTRATO            PIC 9(09).
017900*
018000*        TRADE DE ENTRADA (FUNCION APLI)
018100     05  LK-TRD-LADO                      PIC X(01).
018200     05  LK-TRD-CANTIDAD                   PIC S9(07)V9(04).
018300     05  LK-TRD-PRECIO                     PIC S9(09)V9(04).
018400     05  LK-TRD-FEES                       PIC S9(09)V9(02).
018500     05  LK-TRD-REALIZED-PNL               PIC S9(11)V9(02).
018600*
018700*        ULTIMO PRECIO CONOCIDO (FUNCION VALO)
018800     05  LK-ULTIMO-PRECIO                  PIC S9(09)V9(04).
018900*
019000*        ESTADO DE LA POSICION DE SALIDA (TODAS LAS FUNCIONES)
019100     05  LK-POS-CANTIDAD                   PIC S9(07)V9(04).
019200     05  LK-POS-PRECIO-PROM                 PIC S9(09)V9(04).
019300     05  LK-POS-UNREALIZED                  PIC S9(11)V9(02).
019400     05  LK-POS-REALIZED                     PIC S9(11)V9(02).
019500     05  LK-POS-TOTAL-FEES                   PIC S9(09)V9(02).
019600*
019700     05  FILLER                            PIC X(10).
019800******************************************************************
019900*                                                                *
020000*           P R O C E D U R E      D I V I S I O N               *
020100*                                                                *
020200******************************************************************
020300 PROCEDURE DIVISION USING LK-AREA-POSMGR.
020400*
020500 MAINLINE.
020600*
020700     EVALUATE LK-FUNCION
020800         WHEN CT-FUNCION-APLICAR
020900             PERFORM 1000-APLICAR-TRADE
021000                THRU 1000-APLICAR-TRADE-EXIT
021100         WHEN CT-FUNCION-VALORAR
021200             PERFORM 4000-VALORAR-ABIERTA
021300                THRU 4000-VALORAR-ABIERTA-EXIT
021400         WHEN CT-FUNCION-RESUMEN
021500             CONTINUE
021600         WHEN CT-FUNCION-REINICIAR
021700             PERFORM 9000-REINICIAR
021800                THRU 9000-REINICIAR-EXIT
021900         WHEN OTHER
022000             CONTINUE
022100     END-EVALUATE
022200*
022300     PERFORM 8000-DEVOLVER-ESTADO
022400        THRU 8000-DEVOLVER-ESTADO-EXIT
022500*
022600     GOBACK
022700     .
022800******************************************************************
022900*                    1000-APLICAR-TRADE                         *
023000*  ACUMULA EL FEE DEL TRADE Y LO APLICA A LA POSICION SEGUN EL    *
023100*  LADO (COMPRA O VENTA).                                        *
023200******************************************************************
023300 1000-APLICAR-TRADE.
023400*
023500     ADD LK-TRD-FEES                      TO TS-POS-TOTAL-FEES
023600*
023700     IF  LK-TRD-LADO = CT-LADO-COMPRA
023800         PERFORM 2100-APLICAR-COMPRA
023900            THRU 2100-APLICAR-COMPRA-EXIT
024000     ELSE
024100         PERFORM 2200-APLICAR-VENTA
024200            THRU 2200-APLICAR-VENTA-EXIT
024300     END-IF
024400*
024500     .
024600 1000-APLICAR-TRADE-EXIT.
024700     EXIT.
024800******************************************************************
024900*                    2100-APLICAR-COMPRA                        *
025000*  DESPACHA LA COMPRA SEGUN EL ESTADO ACTUAL DE LA POSICION:      *
025100*  PLANA (ABRE LARGO), LARGA (AGREGA), CORTA (CIERRA O REVIERTE). *
025200******************************************************************
025300 2100-APLICAR-COMPRA.
025400*
025500     IF  TS-POS-CANTIDAD = ZEROS
025600         PERFORM 5100-ABRIR-LARGO
025700            THRU 5100-ABRIR-LARGO-EXIT
025800     ELSE
025900         IF  TS-POS-CANTIDAD > ZEROS
026000             PERFORM 5200-AGREGAR-LARGO
026100                THRU 5200-AGREGAR-LARGO-EXIT
026200         ELSE
026300             IF  (- TS-POS-CANTIDAD) >= LK-TRD-CANTIDAD
026400                 PERFORM 5300-CERRAR-CORTO
026500                    THRU 5300-CERRAR-CORTO-EXIT
026600             ELSE
026700                 PERFORM 5400-REVERTIR-A-LARGO
026800                    THRU 5400-REVERTIR-A-LARGO-EXIT
026900             END-IF
027000         END-IF
027100     END-IF
027200*
027300     .
027400 2100-APLICAR-COMPRA-EXIT.
027500     EXIT.
027600******************************************************************
027700*                    2200-APLICAR-VENTA                         *
027800*  IMAGEN ESPEJO DE 2100 PARA EL LADO VENTA.                      *
027900******************************************************************
028000 2200-APLICAR-VENTA.
028100*
028200     IF  TS-POS-CANTIDAD = ZEROS
028300         PERFORM 5500-ABRIR-CORTO
028400            THRU 5500-ABRIR-CORTO-EXIT
028500     ELSE
028600         IF  TS-POS-CANTIDAD < ZEROS
028700             PERFORM 5600-AGREGAR-CORTO
028800                THRU 5600-AGREGAR-CORTO-EXIT
028900         ELSE
029000             IF  TS-POS-CANTIDAD >= LK-TRD-CANTIDAD
029100                 PERFORM 5700-CERRAR-LARGO
029200                    THRU 5700-CERRAR-LARGO-EXIT
029300             ELSE
029400                 PERFORM 5800-REVERTIR-A-CORTO
029500                    THRU 5800-REVERTIR-A-CORTO-EXIT
029600             END-IF
029700         END-IF
029800     END-IF
029900*
030000     .
030100 2200-APLICAR-VENTA-EXIT.
030200     EXIT.
030300******************************************************************
030400*                     5100-ABRIR-LARGO                          *
030500******************************************************************
030600 5100-ABRIR-LARGO.
030700*
030800     MOVE LK-TRD-CANTIDAD                  TO TS-POS-CANTIDAD
030900     MOVE LK-TRD-PRECIO                    TO TS-POS-PRECIO-PROM
031000     MOVE ZEROS                            TO LK-TRD-REALIZED-PNL
031100*
031200     .
031300 5100-ABRIR-LARGO-EXIT.
031400     EXIT.
031500******************************************************************
031600*                    5200-AGREGAR-LARGO                        *
031700*  NUEVO PROMEDIO = (PROMEDIO*CANTIDAD + PRECIO*CANT-TRADE) /    *
031800*                   (CANTIDAD + CANT-TRADE).                     *
031900******************************************************************
032000 5200-AGREGAR-LARGO.
032100*
032200     COMPUTE WS-NUEVO-PROMEDIO ROUNDED =
032300         (TS-POS-PRECIO-PROM * TS-POS-CANTIDAD +
032400          LK-TRD-PRECIO * LK-TRD-CANTIDAD) /
032500         (TS-POS-CANTIDAD + LK-TRD-CANTIDAD)
032600*
032700     ADD LK-TRD-CANTIDAD                   TO TS-POS-CANTIDAD
032800     MOVE WS-NUEVO-PROMEDIO                 TO TS-POS-PRECIO-PROM
032900     MOVE ZEROS                             TO LK-TRD-REALIZED-PNL
033000*
033100     .
033200 5200-AGREGAR-LARGO-EXIT.
033300     EXIT.
033400******************************************************************
033500*                    5300-CERRAR-CORTO                         *
033600*  CIERRE PARCIAL O TOTAL DE UN CORTO. EL REALIZADO SE OBTIENE    *
033700*  LLAMANDO A TSPNLCLC CON LADO VENTA (ENTRADA=PROMEDIO,          *
033800*  ACTUAL=PRECIO DEL TRADE), MENOS EL FEE COMPLETO DEL TRADE.     *
033900******************************************************************
034000 5300-CERRAR-CORTO.
034100*
034200     MOVE CT-LADO-VENTA                    TO WS-PNL-LADO
034300     MOVE TS-POS-PRECIO-PROM                TO WS-PNL-PRECIO-ENTRADA
034400     MOVE LK-TRD-PRECIO                     TO WS-PNL-PRECIO-ACTUAL
034500     MOVE LK-TRD-CANTIDAD                   TO WS-PNL-CANTIDAD
034600*
034700     PERFORM 7000-LLAMAR-PNL
034800        THRU 7000-LLAMAR-PNL-EXIT
034900*
035000     COMPUTE LK-TRD-REALIZED-PNL ROUNDED =
035100         WS-PNL-RESULTADO - LK-TRD-FEES
035200*
035300     ADD LK-TRD-REALIZED-PNL                TO TS-POS-REALIZED
035400     ADD LK-TRD-CANTIDAD                     TO TS-POS-CANTIDAD
035500     IF  TS-POS-CANTIDAD = ZEROS
035600         MOVE ZEROS                          TO TS-POS-PRECIO-PROM
035700     END-IF
035800*
035900     .
036000 5300-CERRAR-CORTO-EXIT.
036100     EXIT.
036200******************************************************************
036300*                  5400-REVERTIR-A-LARGO                       *
036400*  LA PIERNA QUE CIERRA ES IGUAL A TODO EL CORTO ACTUAL; EL       *
036500*  REMANENTE ABRE UN LARGO NUEVO AL PRECIO DEL TRADE. EL FEE SE   *
036600*  PRORRATEA ENTRE AMBAS PIERNAS POR CANTIDAD - TS188.            *
036700******************************************************************
036800 5400-REVERTIR-A-LARGO.
036900*
037000     COMPUTE WS-CANT-CIERRE = - TS-POS-CANTIDAD
037100     COMPUTE WS-CANT-REMANENTE = LK-TRD-CANTIDAD - WS-CANT-CIERRE
037200*
037300     COMPUTE WS-FEE-PRORRATEADO ROUNDED =
037400         LK-TRD-FEES * WS-CANT-CIERRE / LK-TRD-CANTIDAD
037500*
037600     MOVE CT-LADO-VENTA                     TO WS-PNL-LADO
037700     MOVE TS-POS-PRECIO-PROM                 TO WS-PNL-PRECIO-ENTRADA
037800     MOVE LK-TRD-PRECIO                      TO WS-PNL-PRECIO-ACTUAL
037900     MOVE WS-CANT-CIERRE                      TO WS-PNL-CANTIDAD
038000*
038100     PERFORM 7000-LLAMAR-PNL
038200        THRU 7000-LLAMAR-PNL-EXIT
038300*
038400     COMPUTE LK-TRD-REALIZED-PNL ROUNDED =
038500         WS-PNL-RESULTADO - WS-FEE-PRORRATEADO
038600*
038700     ADD LK-TRD-REALIZED-PNL                  TO TS-POS-REALIZED
038800     MOVE WS-CANT-REMANENTE                   TO TS-POS-CANTIDAD
038900     MOVE LK-TRD-PRECIO                        TO TS-POS-PRECIO-PROM
039000*
039100     .
039200 5400-REVERTIR-A-LARGO-EXIT.
039300     EXIT.
039400******************************************************************
039500*                     5500-ABRIR-CORTO                         *
039600******************************************************************
039700 5500-ABRIR-CORTO.
039800*
039900     COMPUTE TS-POS-CANTIDAD = - LK-TRD-CANTIDAD
040000     MOVE LK-TRD-PRECIO                     TO TS-POS-PRECIO-PROM
040100     MOVE ZEROS                             TO LK-TRD-REALIZED-PNL
040200*
040300     .
040400 5500-ABRIR-CORTO-EXIT.
040500     EXIT.
040600******************************************************************
040700*                    5600-AGREGAR-CORTO                        *
040800*  NUEVO PROMEDIO = (PROMEDIO*|CANTIDAD| + PRECIO*CANT-TRADE) /  *
040900*                   (|CANTIDAD| + CANT-TRADE).                   *
041000******************************************************************
041100 5600-AGREGAR-CORTO.
041200*
041300     COMPUTE WS-NUEVO-PROMEDIO ROUNDED =
041400         (TS-POS-PRECIO-PROM * (- TS-POS-CANTIDAD) +
041500          LK-TRD-PRECIO * LK-TRD-CANTIDAD) /
041600         ((- TS-POS-CANTIDAD) + LK-TRD-CANTIDAD)
041700*
041800     SUBTRACT LK-TRD-CANTIDAD                FROM TS-POS-CANTIDAD
041900     MOVE WS-NUEVO-PROMEDIO                   TO TS-POS-PRECIO-PROM
042000     MOVE ZEROS                               TO LK-TRD-REALIZED-PNL
042100*
042200     .
042300 5600-AGREGAR-CORTO-EXIT.
042400     EXIT.
042500******************************************************************
042600*                    5700-CERRAR-LARGO                         *
042700*  CIERRE PARCIAL O TOTAL DE UN LARGO. EL REALIZADO SE OBTIENE    *
042800*  LLAMANDO A TSPNLCLC CON LADO COMPRA, MENOS EL FEE COMPLETO.    *
042900******************************************************************
043000 5700-CERRAR-LARGO.
043100*
043200     MOVE CT-LADO-COMPRA                     TO WS-PNL-LADO
043300     MOVE TS-POS-PRECIO-PROM                  TO WS-PNL-PRECIO-ENTRADA
043400     MOVE LK-TRD-PRECIO                       TO WS-PNL-PRECIO-ACTUAL
043500     MOVE LK-TRD-CANTIDAD                      TO WS-PNL-CANTIDAD
043600*
043700     PERFORM 7000-LLAMAR-PNL
043800        THRU 7000-LLAMAR-PNL-EXIT
043900*
044000     COMPUTE LK-TRD-REALIZED-PNL ROUNDED =
044100         WS-PNL-RESULTADO - LK-TRD-FEES
044200*
044300     ADD LK-TRD-REALIZED-PNL                   TO TS-POS-REALIZED
044400     SUBTRACT LK-TRD-CANTIDAD                   FROM TS-POS-CANTIDAD
044500     IF  TS-POS-CANTIDAD = ZEROS
044600         MOVE ZEROS                            TO TS-POS-PRECIO-PROM
044700     END-IF
044800*
044900     .
045000 5700-CERRAR-LARGO-EXIT.
045100     EXIT.
045200******************************************************************
045300*                  5800-REVERTIR-A-CORTO                       *
045400*  IMAGEN ESPEJO DE 5400. LA PIERNA QUE CIERRA ES TODO EL LARGO   *
045500*  ACTUAL; EL REMANENTE ABRE UN CORTO NUEVO AL PRECIO DEL TRADE.  *
045600******************************************************************
045700 5800-REVERTIR-A-CORTO.
045800*
045900     MOVE TS-POS-CANTIDAD                     TO WS-CANT-CIERRE
046000     COMPUTE WS-CANT-REMANENTE = LK-TRD-CANTIDAD - WS-CANT-CIERRE
046100*
046200     COMPUTE WS-FEE-PRORRATEADO ROUNDED =
046300         LK-TRD-FEES * WS-CANT-CIERRE / LK-TRD-CANTIDAD
046400*
046500     MOVE CT-LADO-COMPRA                      TO WS-PNL-LADO
046600     MOVE TS-POS-PRECIO-PROM                   TO WS-PNL-PRECIO-ENTRADA
046700     MOVE LK-TRD-PRECIO                        TO WS-PNL-PRECIO-ACTUAL
046800     MOVE WS-CANT-CIERRE                        TO WS-PNL-CANTIDAD
046900*
047000     PERFORM 7000-LLAMAR-PNL
047100        THRU 7000-LLAMAR-PNL-EXIT
047200*
047300     COMPUTE LK-TRD-REALIZED-PNL ROUNDED =
047400         WS-PNL-RESULTADO - WS-FEE-PRORRATEADO
047500*
047600     ADD LK-TRD-REALIZED-PNL                    TO TS-POS-REALIZED
047700     COMPUTE TS-POS-CANTIDAD = - WS-CANT-REMANENTE
047800     MOVE LK-TRD-PRECIO                          TO TS-POS-PRECIO-PROM
047900*
048000     .
048100 5800-REVERTIR-A-CORTO-EXIT.
048200     EXIT.
048300******************************************************************
048400*                    4000-VALORAR-ABIERTA                      *
048500*  REVALUA LA GANANCIA NO REALIZADA DE LA POSICION ABIERTA AL     *
048600*  ULTIMO PRECIO CONOCIDO. PLANA = CERO SIEMPRE.                  *
048700******************************************************************
048800 4000-VALORAR-ABIERTA.
048900*
049000     IF  TS-POS-CANTIDAD = ZEROS
049100         MOVE ZEROS                           TO TS-POS-UNREALIZED
049200     ELSE
049300         IF  TS-POS-CANTIDAD > ZEROS
049400             MOVE CT-LADO-COMPRA                TO WS-PNL-LADO
049500             MOVE TS-POS-CANTIDAD                TO WS-PNL-CANTIDAD
049600         ELSE
049700             MOVE CT-LADO-VENTA                  TO WS-PNL-LADO
049800             COMPUTE WS-PNL-CANTIDAD = - TS-POS-CANTIDAD
049900         END-IF
050000         MOVE TS-POS-PRECIO-PROM                 TO
050100                                      WS-PNL-PRECIO-ENTRADA
050200         MOVE LK-ULTIMO-PRECIO                    TO
050300                                      WS-PNL-PRECIO-ACTUAL
050400         PERFORM 7000-LLAMAR-PNL
050500            THRU 7000-LLAMAR-PNL-EXIT
050600         MOVE WS-PNL-RESULTADO                    TO
050700                                      TS-POS-UNREALIZED
050800     END-IF
050900*
051000     .
051100 4000-VALORAR-ABIERTA-EXIT.
051200     EXIT.
051300******************************************************************
051400*                     7000-LLAMAR-PNL                          *
051500*  ARMA EL AREA DE LLAMADA A TSPNLCLC CON LOS PARAMETROS DE        *
051600*  VALORACION DE LA CORRIDA Y PIDE LA FUNCION CPNL.                *
051700******************************************************************
051800 7000-LLAMAR-PNL.
051900*
052000     MOVE CT-FUNCION-PNL                       TO WS-PNL-FUNCION
052100     MOVE LK-CFG-MODO-PNL                       TO WS-PNL-MODO-PNL
052200     MOVE LK-CFG-TICK-SIZE                      TO WS-PNL-TICK-SIZE
052300     MOVE LK-CFG-TICK-VALUE                     TO WS-PNL-TICK-VALUE
052400     MOVE LK-CFG-PIP-POSICION                    TO WS-PNL-PIP-POSICION
052500     MOVE LK-CFG-TAMANO-CONTRATO                 TO
052600                                      WS-PNL-TAMANO-CONTRATO
052700     MOVE ZEROS                                  TO
052800                                      WS-PNL-APALANCAMIENTO
052900*
053000     CALL CT-SUBPROG-PNL USING WS-AREA-PNLCLC
053100*
053200     .
053300 7000-LLAMAR-PNL-EXIT.
053400     EXIT.
053500******************************************************************
053600*                    8000-DEVOLVER-ESTADO                      *
053700*  COPIA EL ESTADO ACTUAL DE LA POSICION AL AREA DE SALIDA PARA   *
053800*  QUE TSDRIVER LA USE EN SUS REPORTES.                           *
053900******************************************************************
054000 8000-DEVOLVER-ESTADO.
054100*
054200     MOVE TS-POS-CANTIDAD                      TO LK-POS-CANTIDAD
054300     MOVE TS-POS-PRECIO-PROM                    TO LK-POS-PRECIO-PROM
054400     MOVE TS-POS-UNREALIZED                      TO LK-POS-UNREALIZED
054500     MOVE TS-POS-REALIZED                        TO LK-POS-REALIZED
054600     MOVE TS-POS-TOTAL-FEES                       TO
054700                                      LK-POS-TOTAL-FEES
054800*
054900     .
055000 8000-DEVOLVER-ESTADO-EXIT.
055100     EXIT.
055200******************************************************************
055300*                      9000-REINICIAR                          *
055400*  DEJA LA POSICION PLANA Y EN CERO PARA UNA NUEVA CORRIDA.       *
055500******************************************************************
055600 9000-REINICIAR.
055700*
055800     MOVE ZEROS                                TO TS-POS-CANTIDAD
055900                                                   TS-POS-PRECIO-PROM
056000                                                   TS-POS-UNREALIZED
056100                                                   TS-POS-REALIZED
056200                                                   TS-POS-TOTAL-FEES
056300*
056400     .
056500 9000-REINICIAR-EXIT.
056600     EXIT.
056700******************************************************************
056800*                    FIN DE PROGRAMA TSPOSMGR                    *
056900******************************************************************
